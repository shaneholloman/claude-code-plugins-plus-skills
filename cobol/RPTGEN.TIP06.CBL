000100***************************************************************
000200*  RPTGEN.TIP06
000300*  TAX-REPORT-WRITER -- FORMATS THE PRINTED TAX REPORT, THE
000400*  INCOME REPORT AND THE METHOD-COMPARISON REPORT ONTO
000500*  REPORT-FILE.  ALSO FORMATS THE FIXED-LAYOUT DISPOSAL-RECORD
000600*  AND INCOME-RECORD DETAIL ROWS WRITTEN TO DISPOSAL-FILE AND
000700*  INCOME-FILE.
000800*
000900*  HOUSE:  DST.  MODIFIED BY SHREENI.
001000*  INSTALLATION.  DST SHAREHOLDER SYSTEMS.
001100*  ORIGIN: REWORKED FROM THE MTF.R00858 858-REPORT PROGRAM.
001200*          THAT PROGRAM'S HEADER/DETAIL COMPENSATION-REPORT
001300*          LAYOUT BECOMES OUR CAP-GAINS/INCOME/COMPARISON
001400*          REPORT LAYOUTS.
001500*
001600*  CHANGE LOG
001700*    10/13/10  SHREENI     ORIGINAL MTF.R00858 LAYOUT.
001800*    03/25/23  RBW  TKT4401  REWRITTEN AS TAX-REPORT-WRITER.
001900*    03/28/23  RBW  TKT4402  ADDED ST/LT CONTROL-BREAK SUBTOTALS.
002000*    04/05/23  JT   TKT4430  ADDED INCOME REPORT, SUMMARY BY TYPE.
002100*    04/19/23  RBW  TKT4460  ADDED REMAINING-LOT-INVENTORY SECTION.
002200*    04/22/23  JT   TKT4465  ADDED METHOD-COMPARISON REPORT.
002300*    05/12/23  RBW  TKT4490  ADDED FUNCTIONS C/D TO FORMAT THE
002400*                            FIXED DISPOSAL-RECORD/INCOME-RECORD
002500*                            ROWS -- THESE HAD BEEN RIDING ON
002600*                            THE PRINTED-LINE FUNCTIONS 2/8, SO
002700*                            DSPOUT/INCOUT WERE CARRYING REPORT
002800*                            TEXT INSTEAD OF REAL DETAIL RECORDS.
002900*    05/15/23  JT   TKT4491  ADDED ST/LT EMPTY-SECTION PLACEHOLDER
003000*                            LINES (FUNCTIONS E/F) FOR A YEAR WITH
003100*                            NO DISPOSALS ON ONE SIDE.
003200*    05/18/23  JT   TKT4492  ADDED PER-TYPE INCOME ROW (FUNCTION
003300*                            G) AND RELABELED THE OLD "SUMMARY BY
003400*                            TYPE" LINE AS THE GRAND TOTAL IT
003500*                            ACTUALLY WAS.
003600*    06/01/23  RBW  TKT4512  0400 WAS ONLY EVER PRINTING TOTAL
003700*                            PROCEEDS.  ADDED FUNCTIONS H/I/J/K/L
003800*                            (0405/0410/0415/0420/0425) SO COST
003900*                            BASIS, NET GAIN/LOSS, ST GAINS/LOSSES,
004000*                            LT GAINS/LOSSES AND THE INCOME COUNT/
004100*                            TOTAL ALL MAKE IT TO THE TAX REPORT'S
004200*                            SUMMARY BLOCK.  ALSO ADDED LK-INC-PRICE
004300*                            TO LK-INCOME-DATA AND 0950 SO THE UNIT
004400*                            PRICE RIDES THROUGH TO INCOME-RECORD.
004500***************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    TAX-REPORT-WRITER.
004800 AUTHOR.        R B WEAVER.
004900 INSTALLATION.  DST SHAREHOLDER SYSTEMS.
005000 DATE-WRITTEN.  03/25/23.
005100 DATE-COMPILED.
005200 SECURITY.      COMPANY CONFIDENTIAL.
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-3090.
005600 OBJECT-COMPUTER. IBM-3090.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100     COPY SUMTOT.
006200     COPY DSPINC.
006300*
006400 01  WS-REPORT-LINE              PIC X(80).
006500 01  WS-REPORT-LINE-PARTS REDEFINES WS-REPORT-LINE.
006600     05  WS-RL-COL-01-40         PIC X(40).
006700     05  WS-RL-COL-41-80         PIC X(40).
006800*
006900*    FORM-8949-STYLE DETAIL LINE, BUILT BY REFERENCE-MODIFYING
007000*    WS-REPORT-LINE -- HOLDS THE EDITED VERSION OF ONE
007100*    DISPOSAL-RECORD OR INCOME-RECORD.
007200*
007300 01  WS-EDIT-QTY                 PIC ZZZ,ZZ9.99999999.
007400 01  WS-EDIT-COUNT               PIC ZZZZ9.
007500 01  WS-EDIT-MONEY               PIC Z,ZZZ,ZZZ,ZZ9.99-.
007600 01  WS-EDIT-DATE                PIC 9999/99/99.
007700 01  WS-EDIT-DATE-PARTS REDEFINES WS-EDIT-DATE.
007800     05  FILLER                  PIC X(4).
007900     05  FILLER                  PIC X(1).
008000     05  FILLER                  PIC X(2).
008100     05  FILLER                  PIC X(1).
008200     05  FILLER                  PIC X(2).
008300*
008400 01  WS-ASSET-DESC               PIC X(20).
008500 01  WS-TAX-YEAR-DISP            PIC X(9).
008600 01  WS-METHOD-NAME               PIC X(4).
008700*
008800 01  WS-ST-DISPOSAL-COUNT         PIC 9(5) COMP.
008900 01  WS-LT-DISPOSAL-COUNT         PIC 9(5) COMP.
009000 01  WS-LINE-CTR                 PIC 9(3) COMP.
009100*
009200*    METHOD-COMPARISON WORK TABLE -- ONE ROW PER METHOD TRIED.
009300*    REDEFINED AS A FLAT SCAN AREA SO THE "LOWEST NET" PASS CAN
009400*    WALK IT WITHOUT A SEPARATE SUBSCRIPTED COPY.
009500*
009600 01  WS-COMPARE-TABLE.
009700     05  WS-COMPARE-ROW OCCURS 3 TIMES
009800                        INDEXED BY WS-CMP-IDX.
009900         10  WS-CMP-METHOD-NAME   PIC X(4).
010000         10  WS-CMP-NET-GAIN-LOSS PIC S9(13)V9(2)
010100                                  SIGN TRAILING SEPARATE.
010200         10  WS-CMP-ST-NET        PIC S9(13)V9(2)
010300                                  SIGN TRAILING SEPARATE.
010400         10  WS-CMP-LT-NET        PIC S9(13)V9(2)
010500                                  SIGN TRAILING SEPARATE.
010600 01  WS-COMPARE-SCAN REDEFINES WS-COMPARE-TABLE.
010700     05  WS-CMP-FLAT-ROW OCCURS 3 TIMES.
010800         10  FILLER               PIC X(40).
010900 01  WS-LOWEST-IDX                PIC 9(5) COMP.
011000*
011100 LINKAGE SECTION.
011200*
011300 01  LK-FUNCTION-CDE              PIC X(1).
011400     88  LK-FN-REPORT-HEADER          VALUE '1'.
011500     88  LK-FN-DISPOSAL-LINE          VALUE '2'.
011600     88  LK-FN-ST-SUBTOTAL            VALUE '3'.
011700     88  LK-FN-LT-SUBTOTAL            VALUE '4'.
011800     88  LK-FN-SUMMARY-BLOCK           VALUE '5'.
011900     88  LK-FN-LOT-INVENTORY-LINE      VALUE '6'.
012000     88  LK-FN-TRAILER                VALUE '7'.
012100     88  LK-FN-INCOME-LINE             VALUE '8'.
012200     88  LK-FN-INCOME-TYPE-SUMMARY     VALUE '9'.
012300     88  LK-FN-COMPARE-LINE            VALUE 'A'.
012400     88  LK-FN-COMPARE-TRAILER         VALUE 'B'.
012500     88  LK-FN-FORMAT-DISP-DETAIL      VALUE 'C'.
012600     88  LK-FN-FORMAT-INC-DETAIL       VALUE 'D'.
012700     88  LK-FN-ST-EMPTY               VALUE 'E'.
012800     88  LK-FN-LT-EMPTY               VALUE 'F'.
012900     88  LK-FN-INCOME-TYPE-ROW        VALUE 'G'.
013000     88  LK-FN-SUMMARY-COST-BASIS     VALUE 'H'.
013100     88  LK-FN-SUMMARY-NET-GAIN       VALUE 'I'.
013200     88  LK-FN-SUMMARY-ST-DETAIL      VALUE 'J'.
013300     88  LK-FN-SUMMARY-LT-DETAIL      VALUE 'K'.
013400     88  LK-FN-SUMMARY-INCOME-LINE    VALUE 'L'.
013500 01  LK-TAX-YEAR                  PIC 9(4).
013600 01  LK-ALL-YEARS-SW              PIC X(1).
013700     88  LK-ALL-YEARS                 VALUE 'Y'.
013800 01  LK-METHOD-NAME                PIC X(4).
013900 01  LK-DISPOSAL-DATA.
014000     05  LK-DSP-ASSET              PIC X(8).
014100     05  LK-DSP-QUANTITY            PIC S9(7)V9(8).
014200     05  LK-DSP-ACQ-DATE            PIC 9(8).
014300     05  LK-DSP-SOLD-DATE           PIC 9(8).
014400     05  LK-DSP-PROCEEDS            PIC S9(11)V9(2).
014500     05  LK-DSP-COST-BASIS          PIC S9(11)V9(2).
014600     05  LK-DSP-GAIN-LOSS           PIC S9(11)V9(2)
014700                                    SIGN TRAILING SEPARATE.
014800     05  LK-DSP-TERM-FLAG           PIC X(1).
014900     05  LK-DSP-HOLDING-DAYS       PIC 9(5).
015000     05  LK-DSP-LOT-ID             PIC 9(5).
015100 01  LK-INCOME-DATA.
015200     05  LK-INC-DATE                PIC 9(8).
015300     05  LK-INC-TYPE                PIC X(12).
015400     05  LK-INC-ASSET               PIC X(8).
015500     05  LK-INC-QUANTITY            PIC S9(7)V9(8).
015600     05  LK-INC-PRICE               PIC S9(9)V9(2).
015700     05  LK-INC-FMV                 PIC S9(11)V9(2).
015800 01  LK-SUMMARY-DATA.
015900     05  LK-SUM-TOTAL-PROCEEDS      PIC S9(13)V9(2).
016000     05  LK-SUM-TOTAL-COST-BASIS    PIC S9(13)V9(2).
016100     05  LK-SUM-NET-GAIN-LOSS       PIC S9(13)V9(2)
016200                                    SIGN TRAILING SEPARATE.
016300     05  LK-SUM-ST-GAIN             PIC S9(13)V9(2).
016400     05  LK-SUM-ST-LOSS             PIC S9(13)V9(2)
016500                                    SIGN TRAILING SEPARATE.
016600     05  LK-SUM-LT-GAIN             PIC S9(13)V9(2).
016700     05  LK-SUM-LT-LOSS             PIC S9(13)V9(2)
016800                                    SIGN TRAILING SEPARATE.
016900     05  LK-SUM-INCOME-COUNT        PIC 9(5) COMP.
017000     05  LK-SUM-TOTAL-INCOME        PIC S9(13)V9(2).
017100 01  LK-LOT-INVENTORY-DATA.
017200     05  LK-LOT-ASSET               PIC X(8).
017300     05  LK-LOT-ID                  PIC 9(5).
017400     05  LK-LOT-REMAINING           PIC S9(7)V9(8).
017500     05  LK-LOT-BASIS-PER-UNIT      PIC S9(9)V9(2).
017600     05  LK-LOT-ACQ-DATE            PIC 9(8).
017700 01  LK-COMPARE-DATA.
017800     05  LK-CMP-NET-GAIN-LOSS       PIC S9(13)V9(2)
017900                                    SIGN TRAILING SEPARATE.
018000     05  LK-CMP-ST-NET              PIC S9(13)V9(2)
018100                                    SIGN TRAILING SEPARATE.
018200     05  LK-CMP-LT-NET              PIC S9(13)V9(2)
018300                                    SIGN TRAILING SEPARATE.
018400 01  LK-INCOME-TYPE-ROW.
018500     05  LK-IT-NAME                 PIC X(12).
018600     05  LK-IT-COUNT                PIC 9(5) COMP.
018700     05  LK-IT-VALUE                PIC S9(13)V9(2).
018800 01  LK-OUT-LINE                   PIC X(80).
018900*
019000 PROCEDURE DIVISION USING LK-FUNCTION-CDE, LK-TAX-YEAR,
019100           LK-ALL-YEARS-SW, LK-METHOD-NAME, LK-DISPOSAL-DATA,
019200           LK-INCOME-DATA, LK-SUMMARY-DATA, LK-LOT-INVENTORY-DATA,
019300           LK-COMPARE-DATA, LK-INCOME-TYPE-ROW, LK-OUT-LINE.
019400*
019500 0100-MAIN.
019600     MOVE SPACES TO WS-REPORT-LINE.
019700     EVALUATE TRUE
019800         WHEN LK-FN-REPORT-HEADER
019900             PERFORM 0200-BUILD-HEADER
020000         WHEN LK-FN-DISPOSAL-LINE
020100             PERFORM 0300-BUILD-DISPOSAL-LINE
020200         WHEN LK-FN-ST-SUBTOTAL
020300             PERFORM 0350-BUILD-ST-SUBTOTAL
020400         WHEN LK-FN-LT-SUBTOTAL
020500             PERFORM 0360-BUILD-LT-SUBTOTAL
020600         WHEN LK-FN-SUMMARY-BLOCK
020700             PERFORM 0400-BUILD-SUMMARY-BLOCK
020800         WHEN LK-FN-LOT-INVENTORY-LINE
020900             PERFORM 0500-BUILD-LOT-LINE
021000         WHEN LK-FN-TRAILER
021100             PERFORM 0600-BUILD-TRAILER
021200         WHEN LK-FN-INCOME-LINE
021300             PERFORM 0700-BUILD-INCOME-LINE
021400         WHEN LK-FN-INCOME-TYPE-SUMMARY
021500             PERFORM 0750-BUILD-INCOME-TYPE-LINE
021600         WHEN LK-FN-COMPARE-LINE
021700             PERFORM 0800-BUILD-COMPARE-LINE
021800         WHEN LK-FN-COMPARE-TRAILER
021900             PERFORM 0850-BUILD-COMPARE-TRAILER
022000         WHEN LK-FN-FORMAT-DISP-DETAIL
022100             PERFORM 0900-FORMAT-DISPOSAL-REC
022200         WHEN LK-FN-FORMAT-INC-DETAIL
022300             PERFORM 0950-FORMAT-INCOME-REC
022400         WHEN LK-FN-ST-EMPTY
022500             PERFORM 0355-BUILD-ST-EMPTY
022600         WHEN LK-FN-LT-EMPTY
022700             PERFORM 0365-BUILD-LT-EMPTY
022800         WHEN LK-FN-INCOME-TYPE-ROW
022900             PERFORM 0740-BUILD-INCOME-TYPE-ROW
023000         WHEN LK-FN-SUMMARY-COST-BASIS
023100             PERFORM 0405-BUILD-SUMMARY-COST-BASIS
023200         WHEN LK-FN-SUMMARY-NET-GAIN
023300             PERFORM 0410-BUILD-SUMMARY-NET-GAIN
023400         WHEN LK-FN-SUMMARY-ST-DETAIL
023500             PERFORM 0415-BUILD-SUMMARY-ST-DETAIL
023600         WHEN LK-FN-SUMMARY-LT-DETAIL
023700             PERFORM 0420-BUILD-SUMMARY-LT-DETAIL
023800         WHEN LK-FN-SUMMARY-INCOME-LINE
023900             PERFORM 0425-BUILD-SUMMARY-INCOME-LINE
024000     END-EVALUATE.
024100     MOVE WS-REPORT-LINE TO LK-OUT-LINE.
024200 0100-EXIT.
024300     EXIT PROGRAM.
024400*
024500 0200-BUILD-HEADER.
024600     IF LK-ALL-YEARS
024700         MOVE 'ALL YEARS' TO WS-TAX-YEAR-DISP
024800     ELSE
024900         MOVE SPACES TO WS-TAX-YEAR-DISP
025000         MOVE LK-TAX-YEAR TO WS-TAX-YEAR-DISP(1:4)
025100     END-IF.
025200     EVALUATE LK-METHOD-NAME
025300         WHEN 'FIFO' MOVE 'FIFO' TO WS-METHOD-NAME
025400         WHEN 'LIFO' MOVE 'LIFO' TO WS-METHOD-NAME
025500         WHEN 'HIFO' MOVE 'HIFO' TO WS-METHOD-NAME
025600         WHEN OTHER  MOVE 'FIFO' TO WS-METHOD-NAME
025700     END-EVALUATE.
025800     STRING 'CRYPTO TAX REPORT -- ' WS-TAX-YEAR-DISP
025900            ' -- METHOD: ' WS-METHOD-NAME
026000            DELIMITED BY SIZE INTO WS-REPORT-LINE.
026100 0200-EXIT.
026200     EXIT.
026300*
026400 0300-BUILD-DISPOSAL-LINE.
026500     MOVE LK-DSP-QUANTITY TO WS-EDIT-QTY.
026600     STRING WS-EDIT-QTY ' ' LK-DSP-ASSET
026700            DELIMITED BY SIZE INTO WS-ASSET-DESC.
026800     MOVE LK-DSP-ACQ-DATE TO WS-EDIT-DATE.
026900     MOVE LK-DSP-PROCEEDS TO WS-EDIT-MONEY.
027000     STRING '  ' WS-ASSET-DESC ' ACQ ' WS-EDIT-DATE
027100            DELIMITED BY SIZE INTO WS-RL-COL-01-40.
027200     MOVE LK-DSP-SOLD-DATE TO WS-EDIT-DATE.
027300     STRING 'SOLD ' WS-EDIT-DATE '  PRC ' WS-EDIT-MONEY
027400            DELIMITED BY SIZE INTO WS-RL-COL-41-80.
027500*
027600*    A SECOND CALL OF THIS FUNCTION WITH LK-DSP-GAIN-LOSS ZERO
027700*    IS NOT MADE -- COST BASIS AND GAIN/LOSS RIDE THE SAME LINE
027800*    VIA THE NEXT TWO MOVES, OVERLAYING THE TAIL OF COLUMN 41-80.
027900*
028000     MOVE LK-DSP-COST-BASIS TO WS-EDIT-MONEY.
028100     MOVE SPACES TO WS-RL-COL-41-80.
028200     STRING 'CB ' WS-EDIT-MONEY '  G/L '
028300            DELIMITED BY SIZE INTO WS-RL-COL-41-80.
028400     MOVE LK-DSP-GAIN-LOSS TO WS-EDIT-MONEY.
028500     STRING WS-RL-COL-41-80(1:16) WS-EDIT-MONEY
028600            DELIMITED BY SIZE INTO WS-RL-COL-41-80.
028700 0300-EXIT.
028800     EXIT.
028900*
029000 0350-BUILD-ST-SUBTOTAL.
029100     COMPUTE WS-EDIT-MONEY = LK-SUM-ST-GAIN + LK-SUM-ST-LOSS.
029200     STRING '  SHORT-TERM NET SUBTOTAL ............. '
029300            WS-EDIT-MONEY
029400            DELIMITED BY SIZE INTO WS-REPORT-LINE.
029500 0350-EXIT.
029600     EXIT.
029700*
029800 0360-BUILD-LT-SUBTOTAL.
029900     COMPUTE WS-EDIT-MONEY = LK-SUM-LT-GAIN + LK-SUM-LT-LOSS.
030000     STRING '  LONG-TERM NET SUBTOTAL ............... '
030100            WS-EDIT-MONEY
030200            DELIMITED BY SIZE INTO WS-REPORT-LINE.
030300 0360-EXIT.
030400     EXIT.
030500*
030600 0355-BUILD-ST-EMPTY.
030700     MOVE '  (NO SHORT-TERM TRANSACTIONS)'
030800         TO WS-REPORT-LINE.
030900 0355-EXIT.
031000     EXIT.
031100*
031200 0365-BUILD-LT-EMPTY.
031300     MOVE '  (NO LONG-TERM TRANSACTIONS)'
031400         TO WS-REPORT-LINE.
031500 0365-EXIT.
031600     EXIT.
031700*
031800 0400-BUILD-SUMMARY-BLOCK.
031900     MOVE LK-SUM-TOTAL-PROCEEDS TO WS-EDIT-MONEY.
032000     STRING 'TOTAL PROCEEDS ......................... '
032100            WS-EDIT-MONEY
032200            DELIMITED BY SIZE INTO WS-REPORT-LINE.
032300 0400-EXIT.
032400     EXIT.
032500*
032600*    THE REMAINING SUMMARY FIGURES RIDE IN ON THE SAME
032700*    LK-SUMMARY-DATA GROUP AS THE TOTAL PROCEEDS LINE ABOVE --
032800*    TAXENG.R00900 JUST CALLS US AGAIN, ONE FUNCTION CODE PER
032900*    PRINTED LINE, SO EACH BUILDER BELOW STILL ONLY HAS TO FILL
033000*    ONE WS-REPORT-LINE.  TKT4512.
033100 0405-BUILD-SUMMARY-COST-BASIS.
033200     MOVE LK-SUM-TOTAL-COST-BASIS TO WS-EDIT-MONEY.
033300     STRING 'TOTAL COST BASIS ....................... '
033400            WS-EDIT-MONEY
033500            DELIMITED BY SIZE INTO WS-REPORT-LINE.
033600 0405-EXIT.
033700     EXIT.
033800*
033900 0410-BUILD-SUMMARY-NET-GAIN.
034000     MOVE LK-SUM-NET-GAIN-LOSS TO WS-EDIT-MONEY.
034100     STRING 'NET GAIN/LOSS ........................... '
034200            WS-EDIT-MONEY
034300            DELIMITED BY SIZE INTO WS-REPORT-LINE.
034400 0410-EXIT.
034500     EXIT.
034600*
034700 0415-BUILD-SUMMARY-ST-DETAIL.
034800     MOVE LK-SUM-ST-GAIN TO WS-EDIT-MONEY.
034900     STRING '  ST GAINS ' WS-EDIT-MONEY
035000            DELIMITED BY SIZE INTO WS-RL-COL-01-40.
035100     MOVE LK-SUM-ST-LOSS TO WS-EDIT-MONEY.
035200     STRING 'ST LOSSES ' WS-EDIT-MONEY
035300            DELIMITED BY SIZE INTO WS-RL-COL-41-80.
035400 0415-EXIT.
035500     EXIT.
035600*
035700 0420-BUILD-SUMMARY-LT-DETAIL.
035800     MOVE LK-SUM-LT-GAIN TO WS-EDIT-MONEY.
035900     STRING '  LT GAINS ' WS-EDIT-MONEY
036000            DELIMITED BY SIZE INTO WS-RL-COL-01-40.
036100     MOVE LK-SUM-LT-LOSS TO WS-EDIT-MONEY.
036200     STRING 'LT LOSSES ' WS-EDIT-MONEY
036300            DELIMITED BY SIZE INTO WS-RL-COL-41-80.
036400 0420-EXIT.
036500     EXIT.
036600*
036700*    FUNCTION L ONLY COMES IN WHEN TAXENG FOUND AT LEAST ONE
036800*    INCOME EVENT FOR THE YEAR -- SEE 0600-WRITE-TAX-REPORT.
036900 0425-BUILD-SUMMARY-INCOME-LINE.
037000     MOVE LK-SUM-INCOME-COUNT TO WS-EDIT-COUNT.
037100     STRING '  INCOME EVENTS ' WS-EDIT-COUNT
037200            DELIMITED BY SIZE INTO WS-RL-COL-01-40.
037300     MOVE LK-SUM-TOTAL-INCOME TO WS-EDIT-MONEY.
037400     STRING 'TOTAL INCOME ' WS-EDIT-MONEY
037500            DELIMITED BY SIZE INTO WS-RL-COL-41-80.
037600 0425-EXIT.
037700     EXIT.
037800*
037900 0500-BUILD-LOT-LINE.
038000     MOVE LK-LOT-REMAINING TO WS-EDIT-QTY.
038100     MOVE LK-LOT-BASIS-PER-UNIT TO WS-EDIT-MONEY.
038200     MOVE LK-LOT-ACQ-DATE TO WS-EDIT-DATE.
038300     STRING '  LOT ' LK-LOT-ID ' ' LK-LOT-ASSET
038400            ' QTY ' WS-EDIT-QTY
038500            DELIMITED BY SIZE INTO WS-RL-COL-01-40.
038600     STRING 'BASIS/UNIT ' WS-EDIT-MONEY ' ACQ ' WS-EDIT-DATE
038700            DELIMITED BY SIZE INTO WS-RL-COL-41-80.
038800 0500-EXIT.
038900     EXIT.
039000*
039100 0600-BUILD-TRAILER.
039200     MOVE 'THIS REPORT IS FOR INFORMATIONAL PURPOSES ONLY '
039300         TO WS-RL-COL-01-40.
039400     MOVE 'AND IS NOT TAX ADVICE.  CONSULT A PROFESSIONAL.'
039500         TO WS-RL-COL-41-80.
039600 0600-EXIT.
039700     EXIT.
039800*
039900 0700-BUILD-INCOME-LINE.
040000     MOVE LK-INC-DATE TO WS-EDIT-DATE.
040100     MOVE LK-INC-QUANTITY TO WS-EDIT-QTY.
040200     MOVE LK-INC-FMV TO WS-EDIT-MONEY.
040300     STRING '  ' LK-INC-TYPE ' ' WS-EDIT-DATE ' '
040400            LK-INC-ASSET
040500            DELIMITED BY SIZE INTO WS-RL-COL-01-40.
040600     STRING 'QTY ' WS-EDIT-QTY '  FMV ' WS-EDIT-MONEY
040700            DELIMITED BY SIZE INTO WS-RL-COL-41-80.
040800 0700-EXIT.
040900     EXIT.
041000*
041100 0740-BUILD-INCOME-TYPE-ROW.
041200     MOVE LK-IT-COUNT TO WS-EDIT-COUNT.
041300     MOVE LK-IT-VALUE TO WS-EDIT-MONEY.
041400     STRING '    ' LK-IT-NAME ' -- EVENTS ' WS-EDIT-COUNT
041500            '  TOTAL ' WS-EDIT-MONEY
041600            DELIMITED BY SIZE INTO WS-REPORT-LINE.
041700 0740-EXIT.
041800     EXIT.
041900*
042000 0750-BUILD-INCOME-TYPE-LINE.
042100     MOVE LK-SUM-INCOME-COUNT TO WS-EDIT-COUNT.
042200     MOVE LK-SUM-TOTAL-INCOME TO WS-EDIT-MONEY.
042300     STRING '  GRAND TOTAL -- EVENTS ' WS-EDIT-COUNT
042400            '  TOTAL ' WS-EDIT-MONEY
042500            DELIMITED BY SIZE INTO WS-REPORT-LINE.
042600 0750-EXIT.
042700     EXIT.
042800*
042900 0800-BUILD-COMPARE-LINE.
043000     MOVE LK-CMP-NET-GAIN-LOSS TO WS-EDIT-MONEY.
043100     STRING '  ' LK-METHOD-NAME ' NET ' WS-EDIT-MONEY
043200            DELIMITED BY SIZE INTO WS-RL-COL-01-40.
043300     MOVE LK-CMP-ST-NET TO WS-EDIT-MONEY.
043400     STRING 'ST ' WS-EDIT-MONEY
043500            DELIMITED BY SIZE INTO WS-RL-COL-41-80.
043600 0800-EXIT.
043700     EXIT.
043800*
043900 0850-BUILD-COMPARE-TRAILER.
044000     STRING 'LOWEST NET GAIN/LOSS: ' LK-METHOD-NAME
044100            '  (FIFO IS THE IRS DEFAULT METHOD)'
044200            DELIMITED BY SIZE INTO WS-REPORT-LINE.
044300 0850-EXIT.
044400     EXIT.
044500*
044600 0900-FORMAT-DISPOSAL-REC.
044700     MOVE LK-DSP-ASSET        TO DSP-ASSET.
044800     MOVE LK-DSP-QUANTITY     TO DSP-QUANTITY.
044900     MOVE LK-DSP-ACQ-DATE     TO DSP-ACQ-DATE-NUM.
045000     MOVE LK-DSP-SOLD-DATE    TO DSP-SOLD-DATE-NUM.
045100     MOVE LK-DSP-PROCEEDS     TO DSP-PROCEEDS.
045200     MOVE LK-DSP-COST-BASIS   TO DSP-COST-BASIS.
045300     MOVE LK-DSP-GAIN-LOSS    TO DSP-GAIN-LOSS.
045400     MOVE LK-DSP-TERM-FLAG    TO DSP-TERM-FLAG.
045500     MOVE LK-DSP-HOLDING-DAYS TO DSP-HOLDING-DAYS.
045600     MOVE LK-DSP-LOT-ID       TO DSP-LOT-ID.
045700     MOVE DISPOSAL-RECORD     TO LK-OUT-LINE.
045800 0900-EXIT.
045900     EXIT.
046000*
046100 0950-FORMAT-INCOME-REC.
046200     MOVE LK-INC-DATE         TO INC-DATE.
046300     MOVE LK-INC-TYPE         TO INC-TYPE.
046400     MOVE LK-INC-ASSET        TO INC-ASSET.
046500     MOVE LK-INC-QUANTITY     TO INC-QUANTITY.
046600     MOVE LK-INC-PRICE        TO INC-PRICE.
046700     MOVE LK-INC-FMV          TO INC-FMV.
046800     MOVE INCOME-RECORD       TO LK-OUT-LINE.
046900 0950-EXIT.
047000     EXIT.
