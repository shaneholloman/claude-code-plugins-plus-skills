000100***************************************************************
000200*  DSPINC.TIP03  --  DISPOSAL AND INCOME DETAIL RECORDS
000300*                     (COPY MEMBER)
000400*  HOUSE:  DST.  MODIFIED BY SHREENI.
000500*  ORIGIN: REWORKED FROM THE DVRA.TIP01 DIVIDEND-REFRESHER
000600*          COPYBOOK.  THAT COPYBOOK CARRIED SEVERAL DETAIL-
000700*          RECORD VIEWS (REDEFINED) OF ONE SLOT -- CAP GAIN,
000800*          DIVIDEND, FOREIGN TAX CREDIT.  THE TWO VIEWS WE NEED
000900*          HERE (A FORM-8949-STYLE DISPOSAL LINE AND AN
001000*          ORDINARY-INCOME LINE) ARE WRITTEN TO SEPARATE FILES
001100*          SO THEY ARE CARRIED AS TWO SIBLING 01-RECORDS RATHER
001200*          THAN AS REDEFINES OF EACH OTHER.
001300*
001400*  CHANGE LOG
001500*    07/01/09  SHREENI     ORIGINAL DVRA.TIP01 LAYOUT.
001600*    03/18/23  RBW  TKT4401  SPLIT OUT DISPOSAL-RECORD.
001700*    03/19/23  RBW  TKT4401  SPLIT OUT INCOME-RECORD.
001800*    04/03/23  JT   TKT4430  ADDED DSP-LOT-ID FOR LOT TRACEBACK.
001900***************************************************************
002000 01  DISPOSAL-RECORD.
002100     05  DSP-ASSET                 PIC X(8).
002200     05  DSP-QUANTITY               PIC S9(7)V9(8).
002300     05  DSP-ACQ-DATE.
002400         10  DSP-ACQ-YYYY-DATE      PIC 9(4).
002500         10  DSP-ACQ-MM-DATE        PIC 9(2).
002600         10  DSP-ACQ-DD-DATE        PIC 9(2).
002700     05  DSP-ACQ-DATE-NUM REDEFINES DSP-ACQ-DATE
002800                                    PIC 9(8).
002900     05  DSP-SOLD-DATE.
003000         10  DSP-SOLD-YYYY-DATE     PIC 9(4).
003100         10  DSP-SOLD-MM-DATE       PIC 9(2).
003200         10  DSP-SOLD-DD-DATE       PIC 9(2).
003300     05  DSP-SOLD-DATE-NUM REDEFINES DSP-SOLD-DATE
003400                                    PIC 9(8).
003500     05  DSP-PROCEEDS               PIC S9(11)V9(2).
003600     05  DSP-COST-BASIS             PIC S9(11)V9(2).
003700     05  DSP-GAIN-LOSS              PIC S9(11)V9(2)
003800                                    SIGN TRAILING SEPARATE.
003900     05  DSP-TERM-FLAG              PIC X(1).
004000         88  DSP-TERM-LONG              VALUE 'L'.
004100         88  DSP-TERM-SHORT             VALUE 'S'.
004200     05  DSP-HOLDING-DAYS           PIC 9(5).
004300     05  DSP-LOT-ID                 PIC 9(5).
004400     05  FILLER                     PIC X(9).
004500*
004600 01  INCOME-RECORD.
004700     05  INC-DATE                   PIC 9(8).
004800     05  INC-TYPE                   PIC X(12).
004900         88  INC-TYPE-STAKING           VALUE 'STAKING'.
005000         88  INC-TYPE-AIRDROP           VALUE 'AIRDROP'.
005100         88  INC-TYPE-MINING            VALUE 'MINING'.
005200         88  INC-TYPE-INTEREST          VALUE 'INTEREST'.
005300         88  INC-TYPE-GENERAL           VALUE 'INCOME'.
005400     05  INC-ASSET                  PIC X(8).
005500     05  INC-QUANTITY               PIC S9(7)V9(8).
005600     05  INC-PRICE                  PIC S9(9)V9(2).
005700     05  INC-FMV                    PIC S9(11)V9(2).
005800     05  FILLER                     PIC X(13).
