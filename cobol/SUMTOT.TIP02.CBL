000100***************************************************************
000200*  SUMTOT.TIP02  --  RUN BALANCING / SUMMARY TOTALS (COPY MEMBER)
000300*  HOUSE:  DST.  MODIFIED BY SHREENI.
000400*  ORIGIN: REWORKED FROM THE SDCM.BALANCE SDCM-BALANCING-DATA
000500*          COPYBOOK -- THE DAILY SUPER-SHEET BALANCING BUCKETS
000600*          BECOME THE RUN'S GAIN/LOSS AND INCOME ACCUMULATORS.
000700*          COPY THIS MEMBER INTO WORKING-STORAGE IN TAXENG.R00900
000800*          AND RPTGEN.TIP06.
000900*
001000*  CHANGE LOG
001100*    07/01/09  SHREENI     ORIGINAL SDCM.BALANCE LAYOUT.
001200*    03/16/23  RBW  TKT4401  REWORKED AS ST/LT GAIN-LOSS BUCKETS.
001300*    03/17/23  RBW  TKT4401  ADDED INCOME-COUNT, TOTAL-INCOME.
001400*    04/11/23  JT   TKT4451  ADDED SKIPPED-COUNT FOR AUDIT TRAIL.
001500***************************************************************
001600 01  SUMMARY-TOTALS.
001700     05  SUM-TOTAL-PROCEEDS        PIC S9(13)V9(2).
001800     05  SUM-TOTAL-COST-BASIS      PIC S9(13)V9(2).
001900     05  SUM-NET-GAIN-LOSS         PIC S9(13)V9(2)
002000                                   SIGN TRAILING SEPARATE.
002100     05  SUM-ST-GAIN               PIC S9(13)V9(2).
002200     05  SUM-ST-LOSS               PIC S9(13)V9(2)
002300                                   SIGN TRAILING SEPARATE.
002400     05  SUM-LT-GAIN               PIC S9(13)V9(2).
002500     05  SUM-LT-LOSS               PIC S9(13)V9(2)
002600                                   SIGN TRAILING SEPARATE.
002700     05  SUM-DISPOSAL-COUNT        PIC 9(5) COMP.
002800     05  SUM-INCOME-COUNT          PIC 9(5) COMP.
002900     05  SUM-TOTAL-INCOME          PIC S9(13)V9(2).
003000     05  SUM-SKIPPED-COUNT         PIC 9(5) COMP.
003100     05  FILLER                    PIC X(10).
003200*
003300*    PER-TYPE INCOME BREAKOUT FOR THE INCOME-ONLY RUN.  ONE SLOT
003400*    PER CANONICAL INCOME TYPE (STAKING/AIRDROP/MINING/INTEREST/
003500*    INCOME) -- SUBSCRIPTED BY THE INCOME-TYPE-INDEX FUNCTION IN
003600*    TAXENG.R00900.
003700*
003800 01  INCOME-TYPE-TOTALS.
003900     05  INC-TYPE-ENTRY OCCURS 5 TIMES
004000                        INDEXED BY INC-TYPE-IDX.
004100         10  INC-TYPE-NAME         PIC X(12).
004200         10  INC-TYPE-COUNT        PIC 9(5) COMP.
004300         10  INC-TYPE-VALUE        PIC S9(13)V9(2).
