000100***************************************************************
000200*  TXNPARS.TIP04
000300*  TXN-NORMALIZER -- CANONICALIZES ONE RAW CRYPTO TRANSACTION
000400*  RECORD FOR THE TAX ENGINE.
000500*
000600*  HOUSE:  DST.  MODIFIED BY SHREENI.
000700*  INSTALLATION.  DST SHAREHOLDER SYSTEMS.
000800*  ORIGIN: REWORKED FROM THE APR.TIP03 ACCOUNT-POSITION COPYBOOK
000900*          SHELL.  THE ORIGINAL SELECT/FD PAIR IS DROPPED --
001000*          THIS MODULE IS CALLED ONCE PER TRANSACTION BY
001100*          TAXENG.R00900 AND NEVER OWNS A FILE OF ITS OWN.  THE
001200*          88-LEVEL CODE-TABLE HABIT FROM APR.TIP03 SURVIVES AS
001300*          THE TYPE-MAP AND ASSET-ALIAS TABLES BELOW.
001400*
001500*  CHANGE LOG
001600*    07/01/09  SHREENI     ORIGINAL APR.TIP03 LAYOUT (POSITION).
001700*    03/20/23  RBW  TKT4401  REWRITTEN AS TXN NORMALIZER.
001800*    03/21/23  RBW  TKT4401  ADDED TYPE-MAP-TABLE, 22 ENTRIES.
001900*    03/22/23  RBW  TKT4401  ADDED KRAKEN ASSET-ALIAS HANDLING.
002000*    04/05/23  JT   TKT4430  REJECT RULE NOW CHECKS ZERO QTY.
002100***************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    TXN-NORMALIZER.
002400 AUTHOR.        R B WEAVER.
002500 INSTALLATION.  DST SHAREHOLDER SYSTEMS.
002600 DATE-WRITTEN.  03/20/23.
002700 DATE-COMPILED.
002800 SECURITY.      COMPANY CONFIDENTIAL.
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-3090.
003200 OBJECT-COMPUTER. IBM-3090.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700*
003800*    TYPE-MAP-TABLE -- EXACT MATCH FIRST, THEN SUBSTRING
003900*    CONTAINMENT AGAINST THE SAME KEYS (CASE NORMALIZED TO
004000*    UPPER BEFORE EITHER CHECK).  NO-MATCH FALLS TO 'OTHER'.
004100*
004200 01  TYPE-MAP-VALUES.
004300     05  FILLER PIC X(34) VALUE 'BUY                 03BUY         '.
004400     05  FILLER PIC X(34) VALUE 'RECEIVE             07BUY         '.
004500     05  FILLER PIC X(34) VALUE 'ADVANCED TRADE BUY  18BUY         '.
004600     05  FILLER PIC X(34) VALUE 'DEPOSIT             07TRANSFER_IN '.
004700     05  FILLER PIC X(34) VALUE 'SEND                04TRANSFER_OUT'.
004800     05  FILLER PIC X(34) VALUE 'WITHDRAWAL          10TRANSFER_OUT'.
004900     05  FILLER PIC X(34) VALUE 'SELL                04SELL        '.
005000     05  FILLER PIC X(34) VALUE 'ADVANCED TRADE SELL 19SELL        '.
005100     05  FILLER PIC X(34) VALUE 'CONVERT             07TRADE       '.
005200     05  FILLER PIC X(34) VALUE 'TRADE               05TRADE       '.
005300     05  FILLER PIC X(34) VALUE 'SWAP                04TRADE       '.
005400     05  FILLER PIC X(34) VALUE 'EXCHANGE            08TRADE       '.
005500     05  FILLER PIC X(34) VALUE 'REWARDS INCOME      14STAKING     '.
005600     05  FILLER PIC X(34) VALUE 'STAKING INCOME      14STAKING     '.
005700     05  FILLER PIC X(34) VALUE 'STAKING             07STAKING     '.
005800     05  FILLER PIC X(34) VALUE 'REWARD              06STAKING     '.
005900     05  FILLER PIC X(34) VALUE 'COINBASE EARN       13INCOME      '.
006000     05  FILLER PIC X(34) VALUE 'LEARNING REWARD     15INCOME      '.
006100     05  FILLER PIC X(34) VALUE 'AIRDROP             07AIRDROP     '.
006200     05  FILLER PIC X(34) VALUE 'MINING              06MINING      '.
006300     05  FILLER PIC X(34) VALUE 'INTEREST            08INTEREST    '.
006400     05  FILLER PIC X(34) VALUE 'TRANSFER            08TRANSFER    '.
006500 01  TYPE-MAP-TABLE REDEFINES TYPE-MAP-VALUES.
006600     05  TYPE-MAP-ENTRY OCCURS 22 TIMES
006700                         INDEXED BY TYPE-MAP-IDX.
006800         10  TYPE-MAP-KEY          PIC X(20).
006900         10  TYPE-MAP-KEYLEN       PIC 9(2).
007000         10  TYPE-MAP-CODE         PIC X(12).
007100*
007200*    EXPLICIT ASSET ALIASES (KRAKEN ODDBALLS THAT A PLAIN
007300*    PREFIX-STRIP WOULD GET WRONG, E.G. XXBT WOULD STRIP TO
007400*    'BT' INSTEAD OF 'BTC').
007500*
007600 01  ASSET-ALIAS-VALUES.
007700     05  FILLER PIC X(12) VALUE 'XBT     BTC '.
007800     05  FILLER PIC X(12) VALUE 'XXBT    BTC '.
007900     05  FILLER PIC X(12) VALUE 'XETH    ETH '.
008000     05  FILLER PIC X(12) VALUE 'ZUSD    USD '.
008100 01  ASSET-ALIAS-TABLE REDEFINES ASSET-ALIAS-VALUES.
008200     05  ASSET-ALIAS-ENTRY OCCURS 4 TIMES
008300                           INDEXED BY ALIAS-IDX.
008400         10  ALIAS-RAW             PIC X(8).
008500         10  ALIAS-CANON           PIC X(4).
008600*
008700 01  WS-UPPER-ALPHABET         PIC X(26)
008800                               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008900 01  WS-LOWER-ALPHABET         PIC X(26)
009000                               VALUE 'abcdefghijklmnopqrstuvwxyz'.
009100 01  WS-TYPE-UPPER             PIC X(12).
009200 01  WS-ASSET-UPPER            PIC X(8).
009300 01  WS-MATCH-LEN              PIC 9(2) COMP.
009400 01  WS-CONTAINS-CNT           PIC 9(3) COMP.
009500 01  WS-RECORDS-REJECTED       PIC 9(7) COMP VALUE 0.
009600 01  WS-RECORDS-ACCEPTED       PIC 9(7) COMP VALUE 0.
009700 01  WS-TYPE-FOUND-SW          PIC X(1).
009800     88  WS-TYPE-FOUND             VALUE 'Y'.
009900     88  WS-TYPE-NOT-FOUND         VALUE 'N'.
010000*
010100 LINKAGE SECTION.
010200 01  LK-TXN-DATE                PIC 9(8).
010300 01  LK-TXN-DATE-GROUP REDEFINES LK-TXN-DATE.
010400     05  LK-TXN-DATE-YYYY          PIC 9(4).
010500     05  LK-TXN-DATE-MM            PIC 9(2).
010600     05  LK-TXN-DATE-DD            PIC 9(2).
010700 01  LK-TXN-TYPE-RAW            PIC X(12).
010800 01  LK-TXN-ASSET-RAW           PIC X(8).
010900 01  LK-TXN-QUANTITY            PIC S9(7)V9(8).
011000 01  LK-TXN-PRICE               PIC S9(9)V9(2).
011100 01  LK-TXN-FEE                 PIC S9(7)V9(2).
011200 01  LK-TXN-TYPE-CDE            PIC X(12).
011300 01  LK-TXN-ASSET-NORM          PIC X(8).
011400 01  LK-TXN-REJECT-SW           PIC X(1).
011500     88  LK-TXN-REJECTED            VALUE 'R'.
011600     88  LK-TXN-ACCEPTED            VALUE 'A'.
011700*
011800 PROCEDURE DIVISION USING LK-TXN-DATE, LK-TXN-TYPE-RAW,
011900           LK-TXN-ASSET-RAW, LK-TXN-QUANTITY, LK-TXN-PRICE,
012000           LK-TXN-FEE, LK-TXN-TYPE-CDE, LK-TXN-ASSET-NORM,
012100           LK-TXN-REJECT-SW.
012200*
012300 0100-NORMALIZE-TXN.
012400     SET LK-TXN-ACCEPTED TO TRUE.
012500     PERFORM 0150-CHECK-MANDATORY.
012600     IF LK-TXN-REJECTED
012700         ADD 1 TO WS-RECORDS-REJECTED
012800         GO TO 0100-EXIT.
012900     PERFORM 0300-FORCE-ABS-VALUES.
013000     PERFORM 0200-MAP-TYPE.
013100     PERFORM 0250-MAP-ASSET.
013200     ADD 1 TO WS-RECORDS-ACCEPTED.
013300 0100-EXIT.
013400     EXIT PROGRAM.
013500*
013600 0150-CHECK-MANDATORY.
013700*    REJECT BLANK DATE, BLANK TYPE, BLANK ASSET, OR ZERO QTY.
013800     IF LK-TXN-DATE = ZERO
013900         OR LK-TXN-TYPE-RAW = SPACES
014000         OR LK-TXN-ASSET-RAW = SPACES
014100         OR LK-TXN-QUANTITY = ZERO
014200             SET LK-TXN-REJECTED TO TRUE
014300     END-IF.
014400 0150-EXIT.
014500     EXIT.
014600*
014700 0200-MAP-TYPE.
014800     MOVE LK-TXN-TYPE-RAW TO WS-TYPE-UPPER.
014900     INSPECT WS-TYPE-UPPER
015000         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
015100     SET WS-TYPE-NOT-FOUND TO TRUE.
015200     SET TYPE-MAP-IDX TO 1.
015300     PERFORM 0205-SCAN-TYPE-TABLE THRU 0205-EXIT
015400         UNTIL TYPE-MAP-IDX > 22 OR WS-TYPE-FOUND.
015500     IF WS-TYPE-NOT-FOUND
015600         PERFORM 0210-TRY-CONTAINMENT.
015700     IF WS-TYPE-NOT-FOUND
015800         MOVE 'OTHER' TO LK-TXN-TYPE-CDE.
015900 0200-EXIT.
016000     EXIT.
016100*
016200 0205-SCAN-TYPE-TABLE.
016300     IF WS-TYPE-UPPER = TYPE-MAP-KEY(TYPE-MAP-IDX)
016400         MOVE TYPE-MAP-CODE(TYPE-MAP-IDX) TO LK-TXN-TYPE-CDE
016500         SET WS-TYPE-FOUND TO TRUE
016600     END-IF.
016700     SET TYPE-MAP-IDX UP BY 1.
016800 0205-EXIT.
016900     EXIT.
017000*
017100 0210-TRY-CONTAINMENT.
017200     SET TYPE-MAP-IDX TO 1.
017300     PERFORM 0215-SCAN-CONTAINMENT THRU 0215-EXIT
017400         UNTIL TYPE-MAP-IDX > 22 OR WS-TYPE-FOUND.
017500 0210-EXIT.
017600     EXIT.
017700*
017800 0215-SCAN-CONTAINMENT.
017900     MOVE TYPE-MAP-KEYLEN(TYPE-MAP-IDX) TO WS-MATCH-LEN.
018000     IF WS-MATCH-LEN > 0 AND WS-MATCH-LEN <= 12
018100         INSPECT WS-TYPE-UPPER TALLYING WS-CONTAINS-CNT
018200             FOR ALL TYPE-MAP-KEY(TYPE-MAP-IDX)
018300                     (1:WS-MATCH-LEN)
018400         IF WS-CONTAINS-CNT > 0
018500             MOVE TYPE-MAP-CODE(TYPE-MAP-IDX)
018600                                     TO LK-TXN-TYPE-CDE
018700             SET WS-TYPE-FOUND TO TRUE
018800         END-IF
018900     END-IF.
019000     SET TYPE-MAP-IDX UP BY 1.
019100 0215-EXIT.
019200     EXIT.
019300*
019400 0250-MAP-ASSET.
019500     MOVE LK-TXN-ASSET-RAW TO WS-ASSET-UPPER.
019600     INSPECT WS-ASSET-UPPER
019700         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
019800     MOVE WS-ASSET-UPPER TO LK-TXN-ASSET-NORM.
019900     SET WS-TYPE-NOT-FOUND TO TRUE.
020000     SET ALIAS-IDX TO 1.
020100     PERFORM 0255-SCAN-ALIAS-TABLE THRU 0255-EXIT
020200         UNTIL ALIAS-IDX > 4 OR WS-TYPE-FOUND.
020300     IF WS-TYPE-NOT-FOUND
020400         PERFORM 0260-STRIP-KRAKEN-PREFIX.
020500*
020600 0255-SCAN-ALIAS-TABLE.
020700     IF WS-ASSET-UPPER(1:8) = ALIAS-RAW(ALIAS-IDX)
020800         MOVE SPACES TO LK-TXN-ASSET-NORM
020900         MOVE ALIAS-CANON(ALIAS-IDX) TO LK-TXN-ASSET-NORM
021000         SET WS-TYPE-FOUND TO TRUE
021100     END-IF.
021200     SET ALIAS-IDX UP BY 1.
021300 0255-EXIT.
021400     EXIT.
021500 0250-EXIT.
021600     EXIT.
021700*
021800 0260-STRIP-KRAKEN-PREFIX.
021900*    KRAKEN 4-CHARACTER SYMBOLS STARTING 'XX', 'X' OR 'Z' ARE
022000*    STRIPPED OF THAT PREFIX ONCE THE EXPLICIT ALIASES ABOVE
022100*    HAVE HAD FIRST CRACK AT THE ODDBALLS.
022200     IF WS-ASSET-UPPER(5:4) = SPACES
022300         IF WS-ASSET-UPPER(1:2) = 'XX'
022400             MOVE SPACES TO LK-TXN-ASSET-NORM
022500             MOVE WS-ASSET-UPPER(3:2) TO LK-TXN-ASSET-NORM
022600         ELSE
022700             IF WS-ASSET-UPPER(1:1) = 'X'
022800                     OR WS-ASSET-UPPER(1:1) = 'Z'
022900                 MOVE SPACES TO LK-TXN-ASSET-NORM
023000                 MOVE WS-ASSET-UPPER(2:3) TO LK-TXN-ASSET-NORM
023100             END-IF
023200         END-IF
023300     END-IF.
023400 0260-EXIT.
023500     EXIT.
023600*
023700 0300-FORCE-ABS-VALUES.
023800     IF LK-TXN-QUANTITY < ZERO
023900         MULTIPLY LK-TXN-QUANTITY BY -1 GIVING LK-TXN-QUANTITY.
024000     IF LK-TXN-FEE < ZERO
024100         MULTIPLY LK-TXN-FEE BY -1 GIVING LK-TXN-FEE.
024200 0300-EXIT.
024300     EXIT.
