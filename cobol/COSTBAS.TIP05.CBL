000100***************************************************************
000200*  COSTBAS.TIP05
000300*  COST-BASIS-ENGINE -- HOLDS THE OPEN LOT TABLE AND MATCHES
000400*  DISPOSALS AGAINST IT UNDER FIFO, LIFO OR HIFO ORDERING.
000500*
000600*  HOUSE:  DST.  MODIFIED BY SHREENI.
000700*  INSTALLATION.  DST SHAREHOLDER SYSTEMS.
000800*  ORIGIN: REWORKED FROM THE DFA.TIP02 DIRECT-FINANCIAL-ACTIVITY
000900*          COPYBOOK SHELL WE INHERITED FROM THE OLD SPARK-ETL
001000*          METADATA PACK (OUR LARGEST INHERITED SHELL).  THAT
001100*          COPYBOOK'S SEVEN REDEFINED DETAIL-RECORD VIEWS OF ONE
001200*          FINANCIAL-ACTIVITY SLOT BECOME THE THREE FUNCTION
001300*          VIEWS OF THE LK-COSTBAS-REQUEST AREA BELOW (ADD-LOT,
001400*          DISPOSE, INQUIRE).
001500*
001600*  CHANGE LOG
001700*    07/01/09  SHREENI     ORIGINAL DFA.TIP02 LAYOUT.
001800*    03/23/23  RBW  TKT4401  REWRITTEN AS COST-BASIS ENGINE.
001900*    03/24/23  RBW  TKT4401  ADDED FIFO/LIFO/HIFO ORDERING.
002000*    03/27/23  RBW  TKT4402  ADDED FEE PRORATION ON DISPOSAL.
002100*    04/10/23  JT   TKT4451  ADDED RESET FUNCTION FOR METHOD
002200*                            COMPARISON RUNS (FRESH LOT TABLE).
002300*    04/18/23  RBW  TKT4460  ADDED LIST-REMAINING INVENTORY FN.
002400*    06/14/23  RBW  TKT4513  LK-SLICE-TABLE NOW CARRIES THE LOT'S
002500*                            ASSET (LK-SL-ASSET) SO TAXENG CAN
002600*                            LABEL EACH REMAINING-LOT LINE WHEN
002700*                            FUNCTION 4 IS CALLED WITH LK-ASSET
002800*                            BLANK TO LIST OPEN LOTS ACROSS ALL
002900*                            ASSETS AT ONCE.
003000***************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    COST-BASIS-ENGINE.
003300 AUTHOR.        R B WEAVER.
003400 INSTALLATION.  DST SHAREHOLDER SYSTEMS.
003500 DATE-WRITTEN.  03/23/23.
003600 DATE-COMPILED.
003700 SECURITY.      COMPANY CONFIDENTIAL.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-3090.
004100 OBJECT-COMPUTER. IBM-3090.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600     COPY LOTTBL.
004700*
004800 01  WS-METHOD-CDE              PIC X(1).
004900     88  WS-METHOD-FIFO             VALUE 'F'.
005000     88  WS-METHOD-LIFO             VALUE 'L'.
005100     88  WS-METHOD-HIFO             VALUE 'H'.
005200 01  WS-REMAINING-TO-DISPOSE    PIC S9(7)V9(8).
005300 01  WS-TAKE-QTY                PIC S9(7)V9(8).
005400 01  WS-SLICE-COST-BASIS        PIC S9(11)V9(2).
005500 01  WS-SLICE-ALLOC-FEE         PIC S9(7)V9(2).
005600 01  WS-SLICE-PROCEEDS          PIC S9(11)V9(2).
005700 01  WS-SLICE-GAIN-LOSS         PIC S9(11)V9(2)
005800                                SIGN TRAILING SEPARATE.
005900 01  WS-HOLDING-DAYS            PIC 9(5) COMP.
006000 01  WS-BEST-IDX                PIC 9(5) COMP.
006100 01  WS-FOUND-ONE-SW            PIC X(1).
006200     88  WS-FOUND-A-LOT             VALUE 'Y'.
006300     88  WS-FOUND-NO-LOT            VALUE 'N'.
006400*
006500*    JULIAN-DAY WORK AREA FOR THE HOLDING-PERIOD CALCULATION --
006600*    BOTH DATES ARE BROKEN OUT BY A REDEFINES SO THE CIVIL
006700*    CALENDAR ARITHMETIC CAN GET AT YEAR/MONTH/DAY SEPARATELY.
006800*
006900 01  WS-ACQ-DATE-NUM            PIC 9(8).
007000 01  WS-ACQ-DATE-PARTS REDEFINES WS-ACQ-DATE-NUM.
007100     05  WS-ACQ-YYYY            PIC 9(4).
007200     05  WS-ACQ-MM              PIC 9(2).
007300     05  WS-ACQ-DD              PIC 9(2).
007400 01  WS-SOLD-DATE-NUM           PIC 9(8).
007500 01  WS-SOLD-DATE-PARTS REDEFINES WS-SOLD-DATE-NUM.
007600     05  WS-SOLD-YYYY           PIC 9(4).
007700     05  WS-SOLD-MM             PIC 9(2).
007800     05  WS-SOLD-DD             PIC 9(2).
007900 01  WS-ACQ-JULIAN              PIC 9(9) COMP.
008000 01  WS-SOLD-JULIAN             PIC 9(9) COMP.
008100 01  WS-MONTH-DAYS-ADDED        PIC 9(3) COMP.
008200*
008300 01  WS-AVAILABLE-QTY           PIC S9(7)V9(8).
008400 01  WS-SCAN-IDX                PIC 9(5) COMP.
008500*
008600 LINKAGE SECTION.
008700*
008800*    LK-FUNCTION-CDE SELECTS THE OPERATION.  THE SAME AREA IS
008900*    REUSED FOR ALL FUNCTIONS; UNUSED FIELDS ARE IGNORED.
009000*
009100 01  LK-FUNCTION-CDE            PIC X(1).
009200     88  LK-FN-RESET                VALUE '0'.
009300     88  LK-FN-ADD-LOT               VALUE '1'.
009400     88  LK-FN-DISPOSE               VALUE '2'.
009500     88  LK-FN-AVAILABLE-QTY         VALUE '3'.
009600     88  LK-FN-LIST-REMAINING        VALUE '4'.
009700 01  LK-METHOD-CDE              PIC X(1).
009800 01  LK-ASSET                  PIC X(8).
009900 01  LK-QUANTITY                PIC S9(7)V9(8).
010000 01  LK-PRICE                   PIC S9(9)V9(2).
010100 01  LK-FEE                     PIC S9(7)V9(2).
010200 01  LK-DATE                    PIC 9(8).
010300 01  LK-SLICE-COUNT             PIC 9(3) COMP.
010400 01  LK-SLICE-TABLE.
010500     05  LK-SLICE OCCURS 50 TIMES
010600                  INDEXED BY LK-SLICE-IDX.
010700         10  LK-SL-ASSET           PIC X(8).
010800         10  LK-SL-LOT-ID          PIC 9(5).
010900         10  LK-SL-ACQ-DATE        PIC 9(8).
011000         10  LK-SL-QUANTITY        PIC S9(7)V9(8).
011100         10  LK-SL-COST-BASIS      PIC S9(11)V9(2).
011200         10  LK-SL-PROCEEDS        PIC S9(11)V9(2).
011300         10  LK-SL-GAIN-LOSS       PIC S9(11)V9(2)
011400                                  SIGN TRAILING SEPARATE.
011500         10  LK-SL-TERM-FLAG       PIC X(1).
011600         10  LK-SL-HOLDING-DAYS    PIC 9(5).
011700 01  LK-SLICE-SCAN REDEFINES LK-SLICE-TABLE.
011800     05  LK-SLICE-FLAT OCCURS 50 TIMES.
011900         10  FILLER                PIC X(82).
012000 01  LK-RETURN-CDE              PIC 9(2) COMP.
012100*
012200 PROCEDURE DIVISION USING LK-FUNCTION-CDE, LK-METHOD-CDE,
012300           LK-ASSET, LK-QUANTITY, LK-PRICE, LK-FEE, LK-DATE,
012400           LK-SLICE-COUNT, LK-SLICE-TABLE, LK-RETURN-CDE.
012500*
012600 0100-MAIN.
012700     MOVE ZERO TO LK-RETURN-CDE.
012800     EVALUATE TRUE
012900         WHEN LK-FN-RESET
013000             PERFORM 0200-RESET-TABLE
013100         WHEN LK-FN-ADD-LOT
013200             PERFORM 0250-ADD-LOT
013300         WHEN LK-FN-DISPOSE
013400             PERFORM 0300-DISPOSE-LOTS
013500         WHEN LK-FN-AVAILABLE-QTY
013600             PERFORM 0400-AVAILABLE-QTY
013700         WHEN LK-FN-LIST-REMAINING
013800             PERFORM 0450-LIST-REMAINING
013900         WHEN OTHER
014000             MOVE 99 TO LK-RETURN-CDE
014100     END-EVALUATE.
014200 0100-EXIT.
014300     EXIT PROGRAM.
014400*
014500 0200-RESET-TABLE.
014600     MOVE ZERO TO LOT-ENTRY-COUNT.
014700     MOVE ZERO TO LOT-NEXT-LOT-ID.
014800 0200-EXIT.
014900     EXIT.
015000*
015100 0250-ADD-LOT.
015200     IF LOT-ENTRY-COUNT >= LOT-MAX-ENTRIES
015300         MOVE 90 TO LK-RETURN-CDE
015400         GO TO 0250-EXIT.
015500     ADD 1 TO LOT-ENTRY-COUNT.
015600     ADD 1 TO LOT-NEXT-LOT-ID.
015700     SET LOT-IDX TO LOT-ENTRY-COUNT.
015800     MOVE LOT-NEXT-LOT-ID      TO LOT-ID(LOT-IDX).
015900     MOVE LK-ASSET              TO LOT-ASSET(LOT-IDX).
016000     MOVE LK-QUANTITY           TO LOT-QUANTITY(LOT-IDX).
016100     MOVE LK-QUANTITY           TO LOT-REMAINING(LOT-IDX).
016200     MOVE LK-PRICE              TO LOT-COST-PER-UNIT(LOT-IDX).
016300     MOVE LK-FEE                TO LOT-FEES(LOT-IDX).
016400     MOVE LK-DATE               TO LOT-ACQ-DATE(LOT-IDX).
016500     SET LOT-OPEN(LOT-IDX) TO TRUE.
016600     IF LK-QUANTITY = ZERO
016700         MOVE ZERO TO LOT-BASIS-PER-UNIT(LOT-IDX)
016800     ELSE
016900         COMPUTE LOT-BASIS-PER-UNIT(LOT-IDX) ROUNDED =
017000             (LK-QUANTITY * LK-PRICE + LK-FEE) / LK-QUANTITY
017100     END-IF.
017200 0250-EXIT.
017300     EXIT.
017400*
017500 0300-DISPOSE-LOTS.
017600     MOVE LK-QUANTITY TO WS-REMAINING-TO-DISPOSE.
017700     MOVE LK-METHOD-CDE TO WS-METHOD-CDE.
017800     MOVE ZERO TO LK-SLICE-COUNT.
017900     SET WS-FOUND-A-LOT TO TRUE.
018000     PERFORM 0305-DISPOSE-ONE-SLICE THRU 0305-EXIT
018100         UNTIL WS-REMAINING-TO-DISPOSE <= ZERO
018200            OR LK-SLICE-COUNT >= 50
018300            OR WS-FOUND-NO-LOT.
018400 0300-EXIT.
018500     EXIT.
018600*
018700 0305-DISPOSE-ONE-SLICE.
018800     PERFORM 0310-FIND-NEXT-LOT.
018900     IF WS-FOUND-A-LOT
019000         PERFORM 0340-COMPUTE-SLICE
019100     END-IF.
019200 0305-EXIT.
019300     EXIT.
019400*
019500 0310-FIND-NEXT-LOT.
019600*    SELECTS THE NEXT OPEN LOT OF LK-ASSET ACCORDING TO THE
019700*    REQUESTED METHOD.  FIFO = OLDEST ACQ-DATE FIRST (TIES KEEP
019800*    LOT-ID ORDER), LIFO = NEWEST ACQ-DATE FIRST, HIFO = HIGHEST
019900*    LOT-BASIS-PER-UNIT FIRST.
020000     SET WS-FOUND-NO-LOT TO TRUE.
020100     SET WS-BEST-IDX TO ZERO.
020200     SET LOT-IDX TO 1.
020300     PERFORM 0315-SCAN-ONE-LOT THRU 0315-EXIT
020400         UNTIL LOT-IDX > LOT-ENTRY-COUNT.
020500     IF WS-FOUND-A-LOT
020600         SET LOT-IDX TO WS-BEST-IDX.
020700 0310-EXIT.
020800     EXIT.
020900*
021000 0315-SCAN-ONE-LOT.
021100     IF LOT-ASSET(LOT-IDX) = LK-ASSET
021200             AND LOT-OPEN(LOT-IDX)
021300             AND LOT-REMAINING(LOT-IDX) > ZERO
021400         IF WS-FOUND-NO-LOT
021500             SET WS-BEST-IDX TO LOT-IDX
021600             SET WS-FOUND-A-LOT TO TRUE
021700         ELSE
021800             PERFORM 0320-COMPARE-CANDIDATE
021900         END-IF
022000     END-IF.
022100     SET LOT-IDX UP BY 1.
022200 0315-EXIT.
022300     EXIT.
022400*
022500 0320-COMPARE-CANDIDATE.
022600     EVALUATE TRUE
022700         WHEN WS-METHOD-FIFO
022800             IF LOT-ACQ-DATE(LOT-IDX) < LOT-ACQ-DATE(WS-BEST-IDX)
022900                 SET WS-BEST-IDX TO LOT-IDX
023000             END-IF
023100         WHEN WS-METHOD-LIFO
023200             IF LOT-ACQ-DATE(LOT-IDX) > LOT-ACQ-DATE(WS-BEST-IDX)
023300                 SET WS-BEST-IDX TO LOT-IDX
023400             END-IF
023500         WHEN WS-METHOD-HIFO
023600             IF LOT-BASIS-PER-UNIT(LOT-IDX) >
023700                        LOT-BASIS-PER-UNIT(WS-BEST-IDX)
023800                 SET WS-BEST-IDX TO LOT-IDX
023900             END-IF
024000     END-EVALUATE.
024100 0320-EXIT.
024200     EXIT.
024300*
024400 0340-COMPUTE-SLICE.
024500     IF LOT-REMAINING(LOT-IDX) < WS-REMAINING-TO-DISPOSE
024600         MOVE LOT-REMAINING(LOT-IDX) TO WS-TAKE-QTY
024700     ELSE
024800         MOVE WS-REMAINING-TO-DISPOSE TO WS-TAKE-QTY
024900     END-IF.
025000     COMPUTE WS-SLICE-COST-BASIS ROUNDED =
025100         WS-TAKE-QTY * LOT-BASIS-PER-UNIT(LOT-IDX).
025200     COMPUTE WS-SLICE-ALLOC-FEE ROUNDED =
025300         (WS-TAKE-QTY / LK-QUANTITY) * LK-FEE.
025400     COMPUTE WS-SLICE-PROCEEDS ROUNDED =
025500         (WS-TAKE-QTY * LK-PRICE) - WS-SLICE-ALLOC-FEE.
025600     COMPUTE WS-SLICE-GAIN-LOSS =
025700         WS-SLICE-PROCEEDS - WS-SLICE-COST-BASIS.
025800     PERFORM 0350-CLASSIFY-TERM.
025900     SUBTRACT WS-TAKE-QTY FROM LOT-REMAINING(LOT-IDX).
026000     IF LOT-REMAINING(LOT-IDX) <= ZERO
026100         SET LOT-CLOSED(LOT-IDX) TO TRUE.
026200     SET LK-SLICE-IDX TO LK-SLICE-COUNT.
026300     SET LK-SLICE-IDX UP BY 1.
026400     MOVE LOT-ID(LOT-IDX)      TO LK-SL-LOT-ID(LK-SLICE-IDX).
026500     MOVE LOT-ACQ-DATE(LOT-IDX) TO LK-SL-ACQ-DATE(LK-SLICE-IDX).
026600     MOVE WS-TAKE-QTY           TO LK-SL-QUANTITY(LK-SLICE-IDX).
026700     MOVE WS-SLICE-COST-BASIS   TO LK-SL-COST-BASIS(LK-SLICE-IDX).
026800     MOVE WS-SLICE-PROCEEDS     TO LK-SL-PROCEEDS(LK-SLICE-IDX).
026900     MOVE WS-SLICE-GAIN-LOSS    TO LK-SL-GAIN-LOSS(LK-SLICE-IDX).
027000     MOVE WS-HOLDING-DAYS       TO LK-SL-HOLDING-DAYS(LK-SLICE-IDX).
027100     IF WS-HOLDING-DAYS >= 365
027200         MOVE 'L' TO LK-SL-TERM-FLAG(LK-SLICE-IDX)
027300     ELSE
027400         MOVE 'S' TO LK-SL-TERM-FLAG(LK-SLICE-IDX)
027500     END-IF.
027600     SET LK-SLICE-COUNT TO LK-SLICE-IDX.
027700     SUBTRACT WS-TAKE-QTY FROM WS-REMAINING-TO-DISPOSE.
027800 0340-EXIT.
027900     EXIT.
028000*
028100 0350-CLASSIFY-TERM.
028200*    HOLDING DAYS = CALENDAR DAYS BETWEEN ACQ-DATE AND
028300*    DISPOSAL DATE, VIA A JULIAN-DAY-NUMBER CONVERSION.
028400     MOVE LOT-ACQ-DATE(LOT-IDX) TO WS-ACQ-DATE-NUM.
028500     MOVE LK-DATE               TO WS-SOLD-DATE-NUM.
028600     PERFORM 0360-TO-JULIAN.
028700     COMPUTE WS-HOLDING-DAYS = WS-SOLD-JULIAN - WS-ACQ-JULIAN.
028800 0350-EXIT.
028900     EXIT.
029000*
029100 0360-TO-JULIAN.
029200*    A FLIEGEL/VAN-FLANDERN STYLE CIVIL-TO-JULIAN CONVERSION,
029300*    GOOD FOR THE 1901-2099 RANGE THIS BATCH WILL EVER SEE.
029400     COMPUTE WS-ACQ-JULIAN =
029500         (1461 * (WS-ACQ-YYYY + 4800 +
029600             (WS-ACQ-MM - 14) / 12)) / 4
029700       + (367 * (WS-ACQ-MM - 2 -
029800             12 * ((WS-ACQ-MM - 14) / 12))) / 12
029900       - (3 * ((WS-ACQ-YYYY + 4900 +
030000             (WS-ACQ-MM - 14) / 12) / 100)) / 4
030100       + WS-ACQ-DD - 32075.
030200     COMPUTE WS-SOLD-JULIAN =
030300         (1461 * (WS-SOLD-YYYY + 4800 +
030400             (WS-SOLD-MM - 14) / 12)) / 4
030500       + (367 * (WS-SOLD-MM - 2 -
030600             12 * ((WS-SOLD-MM - 14) / 12))) / 12
030700       - (3 * ((WS-SOLD-YYYY + 4900 +
030800             (WS-SOLD-MM - 14) / 12) / 100)) / 4
030900       + WS-SOLD-DD - 32075.
031000 0360-EXIT.
031100     EXIT.
031200*
031300 0400-AVAILABLE-QTY.
031400     MOVE ZERO TO WS-AVAILABLE-QTY.
031500     SET LOT-IDX TO 1.
031600     PERFORM 0405-SUM-ONE-LOT THRU 0405-EXIT
031700         UNTIL LOT-IDX > LOT-ENTRY-COUNT.
031800     MOVE WS-AVAILABLE-QTY TO LK-QUANTITY.
031900 0400-EXIT.
032000     EXIT.
032100*
032200 0405-SUM-ONE-LOT.
032300     IF LOT-ASSET(LOT-IDX) = LK-ASSET AND LOT-OPEN(LOT-IDX)
032400         ADD LOT-REMAINING(LOT-IDX) TO WS-AVAILABLE-QTY
032500     END-IF.
032600     SET LOT-IDX UP BY 1.
032700 0405-EXIT.
032800     EXIT.
032900*
033000 0450-LIST-REMAINING.
033100*    RETURNS ALL OPEN LOTS FOR LK-ASSET AS PSEUDO-SLICES SO
033200*    RPTGEN CAN PRINT THE REMAINING-INVENTORY SECTION; WHEN
033300*    LK-ASSET IS SPACES, ALL ASSETS ARE RETURNED.
033400     MOVE ZERO TO LK-SLICE-COUNT.
033500     SET LOT-IDX TO 1.
033600     PERFORM 0455-LIST-ONE-LOT THRU 0455-EXIT
033700         UNTIL LOT-IDX > LOT-ENTRY-COUNT
033800            OR LK-SLICE-COUNT >= 50.
033900 0450-EXIT.
034000     EXIT.
034100*
034200 0455-LIST-ONE-LOT.
034300     IF LOT-OPEN(LOT-IDX) AND LOT-REMAINING(LOT-IDX) > ZERO
034400             AND (LK-ASSET = SPACES
034500                  OR LOT-ASSET(LOT-IDX) = LK-ASSET)
034600         SET LK-SLICE-IDX TO LK-SLICE-COUNT
034700         SET LK-SLICE-IDX UP BY 1
034800         MOVE LOT-ASSET(LOT-IDX) TO LK-SL-ASSET(LK-SLICE-IDX)
034900         MOVE LOT-ID(LOT-IDX) TO LK-SL-LOT-ID(LK-SLICE-IDX)
035000         MOVE LOT-ACQ-DATE(LOT-IDX)
035100                              TO LK-SL-ACQ-DATE(LK-SLICE-IDX)
035200         MOVE LOT-REMAINING(LOT-IDX)
035300                              TO LK-SL-QUANTITY(LK-SLICE-IDX)
035400         MOVE LOT-BASIS-PER-UNIT(LOT-IDX)
035500                              TO LK-SL-COST-BASIS(LK-SLICE-IDX)
035600         SET LK-SLICE-COUNT TO LK-SLICE-IDX
035700     END-IF.
035800     SET LOT-IDX UP BY 1.
035900 0455-EXIT.
036000     EXIT.
