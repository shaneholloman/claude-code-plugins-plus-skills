000100***************************************************************
000200*  LOTTBL.TIP01  --  OPEN TAX-LOT TABLE (COPY MEMBER)
000300*  HOUSE:  DST.  MODIFIED BY SHREENI.
000400*  ORIGIN: REWORKED FROM THE AMP.TIP09 ACCOUNT-MASTER-POSITION
000500*          COPYBOOK -- A POSITION RECORD BECOMES AN OPEN TAX
000600*          LOT.  COPY THIS MEMBER INTO WORKING-STORAGE IN ANY
000700*          PROGRAM THAT NEEDS THE LOT TABLE (PRESENTLY ONLY
000800*          COSTBAS.TIP05).
000900*
001000*  CHANGE LOG
001100*    07/01/09  SHREENI     ORIGINAL AMP.TIP09 LAYOUT.
001200*    03/14/23  RBW  TKT4401  REWORKED FOR CRYPTO LOT TRACKING.
001300*    03/15/23  RBW  TKT4401  ADDED LOT-BASIS-PER-UNIT, REMAINING.
001400*    04/02/23  JT   TKT4430  BUMPED LOT-MAX-ENTRIES TO 2000.
001500***************************************************************
001600 01  LOT-TABLE-AREA.
001700     05  LOT-ENTRY-COUNT           PIC 9(5) COMP.
001800     05  LOT-NEXT-LOT-ID           PIC 9(5) COMP.
001900     05  LOT-MAX-ENTRIES           PIC 9(5) COMP VALUE 2000.
002000     05  LOT-ENTRY OCCURS 2000 TIMES
002100                   INDEXED BY LOT-IDX.
002200         10  LOT-ID                PIC 9(5).
002300         10  LOT-ASSET             PIC X(8).
002400         10  LOT-QUANTITY          PIC S9(7)V9(8).
002500         10  LOT-REMAINING         PIC S9(7)V9(8).
002600         10  LOT-COST-PER-UNIT     PIC S9(9)V9(2).
002700         10  LOT-FEES              PIC S9(7)V9(2).
002800         10  LOT-ACQ-DATE          PIC 9(8).
002900         10  LOT-BASIS-PER-UNIT    PIC S9(9)V9(2).
003000         10  LOT-STATUS-CDE        PIC X(1).
003100             88  LOT-OPEN              VALUE 'O'.
003200             88  LOT-CLOSED            VALUE 'C'.
003300         10  FILLER                PIC X(8).
