000100***************************************************************
000200*  TAXENG.R00900
000300*  CRYPTO-TAX-ENGINE -- MAIN BATCH DRIVER FOR THE CRYPTO CAPITAL
000400*  GAINS RUN.  SORTS THE NORMALIZED TRANSACTION STREAM, DRIVES
000500*  THE TRANSACTION NORMALIZER, CLASSIFIES EACH RECORD, FEEDS THE
000600*  COST-BASIS ENGINE, AND CALLS THE REPORT WRITER TO PRODUCE THE
000700*  DISPOSAL FILE, INCOME FILE AND PRINTED REPORT.
000800*
000900*  HOUSE:  DST.  MODIFIED BY SHREENI.
001000*  INSTALLATION.  DST SHAREHOLDER SYSTEMS.
001100*  ORIGIN: NEW PROGRAM -- THE OLD SPARK-ETL METADATA PACK WE
001200*          INHERITED THE OTHER SIX MEMBERS FROM CARRIED NO BATCH
001300*          DRIVER OF ITS OWN, SO THIS ONE IS WRITTEN FRESH.  ITS
001400*          SHAPE (FD SET OWNED BY THE DRIVER, CALL OUT TO WORKER
001500*          SUBPROGRAMS, UPSI RUN-MODE SWITCHES, SORT WORK FILE)
001600*          FOLLOWS THE SAME SHOP CONVENTIONS CARRIED THROUGH
001700*          LOTTBL/SUMTOT/DSPINC/TXNPARS/COSTBAS/RPTGEN.
001800*
001900*  CHANGE LOG
002000*    03/20/23  RBW  TKT4401  ORIGINAL DRIVER -- SINGLE METHOD RUN.
002100*    03/26/23  RBW  TKT4401  ADDED SORT OF NORMALIZED STREAM.
002200*    03/29/23  RBW  TKT4402  ADDED FIAT/STABLECOIN EXCLUSION.
002300*    04/06/23  JT   TKT4430  ADDED INCOME-ONLY RUN MODE (UPSI-1).
002400*    04/12/23  RBW  TKT4451  ADDED DISPOSAL QTY CLAMPING.
002500*    04/23/23  JT   TKT4465  ADDED 3-METHOD COMPARISON (UPSI-2).
002600*    05/02/23  RBW  TKT4470  ADDED TAX-YEAR FILTER FROM CTLCARD.
002700*    05/09/23  JT   TKT4480  Y2K REVIEW -- ALL DATE FIELDS CONFIRMED
002800*                            FULL 4-DIGIT CENTURY, NO WINDOWING USED.
002900*    05/20/23  JT   TKT4493  0410/0525 NOW CALL RPTGEN FUNCTIONS D/C
003000*                            TO BUILD THE REAL FIXED-LAYOUT INCOME-
003100*                            RECORD/DISPOSAL-RECORD ROWS FOR INCOME-
003200*                            FILE/DISPOSAL-FILE -- THESE HAD BEEN
003300*                            RIDING ON THE PRINTED-LINE FUNCTIONS
003400*                            8/2 AND CARRYING REPORT TEXT INSTEAD.
003500*    05/22/23  JT   TKT4494  ADDED WS-DSP-DETAIL-TABLE BUFFER AND
003600*                            0630/0640 SO THE PRINTED REPORT SHOWS
003700*                            EACH DISPOSAL UNDER ITS OWN ST/LT
003800*                            SECTION (WITH A PLACEHOLDER LINE WHEN
003900*                            A SECTION HAS NONE), NOT JUST THE
004000*                            SUBTOTALS.
004100*    05/23/23  JT   TKT4495  0750 NOW WALKS INCOME-TYPE-TOTALS AND
004200*                            CALLS RPTGEN FUNCTION G FOR A ROW PER
004300*                            POPULATED INCOME TYPE BEFORE THE GRAND
004400*                            TOTAL LINE.
004500*    06/01/23  RBW  TKT4512  0600 NOW CALLS RPTGEN FUNCTIONS H/I/J/K
004600*                            AND (WHEN THERE ARE INCOME EVENTS) L SO
004700*                            THE SUMMARY BLOCK PRINTS COST BASIS,
004800*                            NET GAIN/LOSS, ST AND LT GAINS/LOSSES
004900*                            AND THE INCOME COUNT/TOTAL -- NOT JUST
005000*                            TOTAL PROCEEDS.  ALSO WIRED SWK-PRICE
005100*                            THROUGH TO RG-INC-PRICE SO INCOME-FILE
005200*                            CARRIES THE UNIT PRICE, NOT A STALE
005300*                            WORKING-STORAGE SLOT.
005400*    06/14/23  RBW  TKT4513  0620/0625 NOW CARRY THE ASSET THROUGH
005500*                            THE SLICE TABLE SO THE REMAINING-LOT
005600*                            INVENTORY SECTION PRINTS THE RIGHT
005700*                            SYMBOL PER LINE ONCE MORE THAN ONE
005800*                            ASSET HAS OPEN LOTS.  ALSO ADDED
005900*                            WS-COMPARISON-SW SO A 3-METHOD
006000*                            COMPARISON RUN NO LONGER APPENDS
006100*                            THREE MISMATCHED PASSES OF DETAIL TO
006200*                            DISPOSAL-FILE/INCOME-FILE -- THOSE
006300*                            FILES NOW HOLD ONE METHOD'S ROWS AND
006400*                            THE COMPARISON TABLE IS BUILT FROM
006500*                            THE SUM-* ACCUMULATORS ONLY.
006600***************************************************************
006700 IDENTIFICATION DIVISION.
006800 PROGRAM-ID.    CRYPTO-TAX-ENGINE.
006900 AUTHOR.        R B WEAVER.
007000 INSTALLATION.  DST SHAREHOLDER SYSTEMS.
007100 DATE-WRITTEN.  03/20/23.
007200 DATE-COMPILED.
007300 SECURITY.      COMPANY CONFIDENTIAL.
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-3090.
007700 OBJECT-COMPUTER. IBM-3090.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     UPSI-0 ON STATUS IS WS-INCOME-ONLY-RUN
008100            OFF STATUS IS WS-NOT-INCOME-ONLY-RUN
008200     UPSI-1 ON STATUS IS WS-COMPARE-RUN
008300            OFF STATUS IS WS-NOT-COMPARE-RUN
008400     UPSI-2 ON STATUS IS WS-YEAR-FILTER-ACTIVE
008500            OFF STATUS IS WS-YEAR-FILTER-INACTIVE.
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800     SELECT TRANSACTION-FILE  ASSIGN TO TXNIN
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WS-TXN-STATUS.
009100     SELECT CONTROL-FILE      ASSIGN TO CTLCARD
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-CTL-STATUS.
009400     SELECT DISPOSAL-FILE     ASSIGN TO DSPOUT
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WS-DSP-STATUS.
009700     SELECT INCOME-FILE       ASSIGN TO INCOUT
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS WS-INC-STATUS.
010000     SELECT REPORT-FILE       ASSIGN TO RPTOUT
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS WS-RPT-STATUS.
010300     SELECT SORT-WORK-FILE    ASSIGN TO SRTWK01.
010400*
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  TRANSACTION-FILE
010800     RECORDING MODE IS F.
010900 01  TXN-RECORD.
011000     05  TXN-DATE                 PIC 9(8).
011100     05  TXN-TYPE                 PIC X(12).
011200     05  TXN-ASSET                PIC X(8).
011300     05  TXN-QUANTITY             PIC S9(7)V9(8).
011400     05  TXN-PRICE                PIC S9(9)V9(2).
011500     05  TXN-FEE                  PIC S9(7)V9(2).
011600     05  FILLER                   PIC X(10).
011700 01  TXN-DATE-GROUP REDEFINES TXN-RECORD.
011800     05  TXN-DTE-YYYY              PIC 9(4).
011900     05  TXN-DTE-MM                PIC 9(2).
012000     05  TXN-DTE-DD                PIC 9(2).
012100     05  FILLER                    PIC X(54).
012200*
012300 FD  CONTROL-FILE
012400     RECORDING MODE IS F.
012500 01  CONTROL-RECORD.
012600     05  CTL-METHOD-CDE           PIC X(1).
012700     05  CTL-RUN-MODE-CDE         PIC X(1).
012800     05  CTL-TAX-YEAR             PIC 9(4).
012900     05  FILLER                   PIC X(73).
013000*
013100 FD  DISPOSAL-FILE
013200     RECORDING MODE IS F.
013300 01  DISPOSAL-FILE-REC            PIC X(80).
013400*
013500 FD  INCOME-FILE
013600     RECORDING MODE IS F.
013700 01  INCOME-FILE-REC              PIC X(80).
013800*
013900 FD  REPORT-FILE
014000     RECORDING MODE IS F.
014100 01  REPORT-FILE-REC               PIC X(80).
014200*
014300 SD  SORT-WORK-FILE.
014400 01  SORT-WORK-REC.
014500     05  SWK-DATE                  PIC 9(8).
014600     05  SWK-SEQUENCE-NO            PIC 9(8) COMP.
014700     05  SWK-TYPE                   PIC X(12).
014800     05  SWK-ASSET                  PIC X(8).
014900     05  SWK-QUANTITY               PIC S9(7)V9(8).
015000     05  SWK-PRICE                  PIC S9(9)V9(2).
015100     05  SWK-FEE                    PIC S9(7)V9(2).
015200     05  FILLER                     PIC X(6).
015300*
015400 WORKING-STORAGE SECTION.
015500     COPY SUMTOT.
015600*
015700 01  WS-TXN-STATUS                PIC X(2).
015800     88  WS-TXN-OK                     VALUE '00'.
015900     88  WS-TXN-EOF                    VALUE '10'.
016000 01  WS-CTL-STATUS                PIC X(2).
016100 01  WS-DSP-STATUS                PIC X(2).
016200 01  WS-INC-STATUS                PIC X(2).
016300 01  WS-RPT-STATUS                PIC X(2).
016400 01  WS-SORT-STATUS                PIC X(2).
016500*
016600 01  WS-INCOME-ONLY-RUN            PIC X(1).
016700 01  WS-NOT-INCOME-ONLY-RUN        PIC X(1).
016800 01  WS-COMPARE-RUN                PIC X(1).
016900 01  WS-NOT-COMPARE-RUN            PIC X(1).
017000 01  WS-YEAR-FILTER-ACTIVE         PIC X(1).
017100 01  WS-YEAR-FILTER-INACTIVE       PIC X(1).
017200*
017300 01  WS-METHOD-CDE                PIC X(1).
017400     88  WS-METHOD-FIFO                VALUE 'F'.
017500     88  WS-METHOD-LIFO                VALUE 'L'.
017600     88  WS-METHOD-HIFO                VALUE 'H'.
017700 01  WS-TAX-YEAR-FILTER            PIC 9(4).
017800 01  WS-READ-SEQUENCE-NO           PIC 9(8) COMP.
017900*
018000*    FIAT/STABLECOIN EXCLUSION LIST -- THESE CARRY NO LOTS, NO
018100*    DISPOSALS AND NO INCOME.  LOADED AS A SMALL FILLER TABLE
018200*    IN THE SAME STYLE AS THE TYPE-MAP AND ASSET-ALIAS TABLES
018300*    OVER IN TXNPARS.TIP04.
018400*
018500 01  FIAT-ASSET-VALUES.
018600     05  FILLER                    PIC X(8) VALUE 'USD     '.
018700     05  FILLER                    PIC X(8) VALUE 'USDC    '.
018800     05  FILLER                    PIC X(8) VALUE 'USDT    '.
018900     05  FILLER                    PIC X(8) VALUE 'DAI     '.
019000     05  FILLER                    PIC X(8) VALUE 'BUSD    '.
019100 01  FIAT-ASSET-TABLE REDEFINES FIAT-ASSET-VALUES.
019200     05  FIAT-ASSET-ENTRY OCCURS 5 TIMES
019300                           INDEXED BY FIAT-IDX.
019400         10  FIAT-ASSET-CDE        PIC X(8).
019500*
019600*    INCOME-TYPE-INDEX LOOKUP TABLE -- MAPS A CANONICAL INCOME
019700*    TYPE TO ITS SLOT IN INCOME-TYPE-TOTALS (COPY SUMTOT).
019800*
019900 01  INCOME-TYPE-KEY-VALUES.
020000     05  FILLER                    PIC X(12) VALUE 'STAKING     '.
020100     05  FILLER                    PIC X(12) VALUE 'AIRDROP     '.
020200     05  FILLER                    PIC X(12) VALUE 'MINING      '.
020300     05  FILLER                    PIC X(12) VALUE 'INTEREST    '.
020400     05  FILLER                    PIC X(12) VALUE 'INCOME      '.
020500 01  INCOME-TYPE-KEY-TABLE REDEFINES INCOME-TYPE-KEY-VALUES.
020600     05  INC-TYPE-KEY-ENTRY OCCURS 5 TIMES
020700                              INDEXED BY INC-KEY-IDX.
020800         10  INC-TYPE-KEY         PIC X(12).
020900*
021000*
021100*    THE FULL SORTED, NORMALIZED TRANSACTION STREAM IS HELD IN
021200*    THIS TABLE SO THE COMPARISON RUN (0800) CAN WALK IT THREE
021300*    TIMES WITHOUT RE-SORTING.  SIZED FOR A FULL TAX YEAR OF
021400*    ACTIVITY ON A RETAIL ACCOUNT.
021500*
021600 01  WS-SORTED-TRANSACTIONS.
021700     05  WS-SORTED-COUNT            PIC 9(5) COMP.
021800     05  WS-SORTED-MAX-ENTRIES      PIC 9(5) COMP VALUE 5000.
021900     05  WS-SORTED-ENTRY OCCURS 5000 TIMES
022000                            INDEXED BY WS-SRT-IDX.
022100         10  WS-SRT-DATE               PIC 9(8).
022200         10  WS-SRT-SEQUENCE-NO         PIC 9(8) COMP.
022300         10  WS-SRT-TYPE                 PIC X(12).
022400         10  WS-SRT-ASSET                 PIC X(8).
022500         10  WS-SRT-QUANTITY                PIC S9(7)V9(8).
022600         10  WS-SRT-PRICE                     PIC S9(9)V9(2).
022700         10  WS-SRT-FEE                        PIC S9(7)V9(2).
022800         10  FILLER                              PIC X(6).
022900*
023000*    ONE-METHOD DISPOSAL DETAIL BUFFER -- 0530 APPENDS ONE ROW
023100*    PER DISPOSED SLICE AS THE SORTED TABLE IS WALKED.  0600
023200*    REPLAYS IT TWICE (SHORT-TERM ROWS, THEN LONG-TERM ROWS) SO
023300*    THE PRINTED REPORT'S DETAIL LINES LAND UNDER THE CORRECT
023400*    CONTROL-BREAK SECTION REGARDLESS OF CHRONOLOGICAL ORDER.
023500*
023600 01  WS-DSP-DETAIL-TABLE.
023700     05  WS-DDT-COUNT               PIC 9(5) COMP.
023800     05  WS-DDT-MAX-ENTRIES         PIC 9(5) COMP VALUE 2000.
023900     05  WS-DDT-ENTRY OCCURS 2000 TIMES
024000                          INDEXED BY WS-DDT-IDX.
024100         10  WS-DDT-ASSET              PIC X(8).
024200         10  WS-DDT-QUANTITY            PIC S9(7)V9(8).
024300         10  WS-DDT-ACQ-DATE             PIC 9(8).
024400         10  WS-DDT-SOLD-DATE            PIC 9(8).
024500         10  WS-DDT-PROCEEDS              PIC S9(11)V9(2).
024600         10  WS-DDT-COST-BASIS             PIC S9(11)V9(2).
024700         10  WS-DDT-GAIN-LOSS               PIC S9(11)V9(2)
024800                                        SIGN TRAILING SEPARATE.
024900         10  WS-DDT-TERM-FLAG                PIC X(1).
025000             88  WS-DDT-SHORT-TERM                VALUE 'S'.
025100             88  WS-DDT-LONG-TERM                 VALUE 'L'.
025200         10  FILLER                                PIC X(4).
025300 01  WS-ST-DSP-COUNT                PIC 9(5) COMP.
025400 01  WS-LT-DSP-COUNT                PIC 9(5) COMP.
025500*
025600 01  WS-FIAT-EXCLUDED-SW            PIC X(1).
025700*
025800 01  WS-TXN-CLASS-CDE              PIC X(1).
025900     88  WS-CLASS-ACQUISITION          VALUE 'A'.
026000     88  WS-CLASS-INCOME               VALUE 'I'.
026100     88  WS-CLASS-DISPOSAL              VALUE 'D'.
026200     88  WS-CLASS-TRANSFER              VALUE 'T'.
026300     88  WS-CLASS-OTHER                 VALUE 'O'.
026400 01  WS-IS-INCOME-TYPE-SW          PIC X(1).
026500     88  WS-IS-INCOME-TYPE             VALUE 'Y'.
026600 01  WS-COMPARISON-SW              PIC X(1).
026700     88  WS-IN-COMPARISON              VALUE 'Y'.
026800*
026900*    SUBPROGRAM LINKAGE AREAS.  TXN-NORMALIZER-LINK IS THE
027000*    COMMUNICATION AREA FOR TXNPARS; COSTBAS-LINK FOR COSTBAS;
027100*    RPTGEN-LINK FOR RPTGEN.  LAID OUT AS THREE DISTINCT
027200*    RECORDS RATHER THAN REDEFINES OF EACH OTHER SINCE ALL
027300*    THREE SUBPROGRAMS MAY BE ACTIVE WORK-IN-PROGRESS AT ONCE
027400*    DURING A COMPARISON RUN.
027500*
027600 01  TP-FUNCTION-CDE               PIC X(1) VALUE SPACE.
027700 01  TP-TXN-DATE                   PIC 9(8).
027800 01  TP-TXN-TYPE-RAW                PIC X(12).
027900 01  TP-TXN-ASSET-RAW                PIC X(8).
028000 01  TP-TXN-QUANTITY                 PIC S9(7)V9(8).
028100 01  TP-TXN-PRICE                    PIC S9(9)V9(2).
028200 01  TP-TXN-FEE                      PIC S9(7)V9(2).
028300 01  TP-TXN-TYPE-CDE                 PIC X(12).
028400 01  TP-TXN-ASSET-NORM                PIC X(8).
028500 01  TP-TXN-REJECT-SW                  PIC X(1).
028600     88  TP-REJECTED                      VALUE 'R'.
028700     88  TP-ACCEPTED                      VALUE 'A'.
028800*
028900 01  CB-FUNCTION-CDE                PIC X(1).
029000 01  CB-METHOD-CDE                   PIC X(1).
029100 01  CB-ASSET                        PIC X(8).
029200 01  CB-QUANTITY                     PIC S9(7)V9(8).
029300 01  CB-PRICE                        PIC S9(9)V9(2).
029400 01  CB-FEE                          PIC S9(7)V9(2).
029500 01  CB-DATE                         PIC 9(8).
029600 01  CB-SLICE-COUNT                  PIC 9(3) COMP.
029700 01  CB-SLICE-TABLE.
029800     05  CB-SLICE OCCURS 50 TIMES INDEXED BY CB-SLICE-IDX.
029900         10  CB-SL-ASSET               PIC X(8).
030000         10  CB-SL-LOT-ID              PIC 9(5).
030100         10  CB-SL-ACQ-DATE             PIC 9(8).
030200         10  CB-SL-QUANTITY              PIC S9(7)V9(8).
030300         10  CB-SL-COST-BASIS             PIC S9(11)V9(2).
030400         10  CB-SL-PROCEEDS                PIC S9(11)V9(2).
030500         10  CB-SL-GAIN-LOSS                PIC S9(11)V9(2)
030600                                        SIGN TRAILING SEPARATE.
030700         10  CB-SL-TERM-FLAG                 PIC X(1).
030800         10  CB-SL-HOLDING-DAYS               PIC 9(5).
030900 01  CB-RETURN-CDE                   PIC 9(2) COMP.
031000*
031100 01  RG-FUNCTION-CDE                  PIC X(1).
031200 01  RG-TAX-YEAR                       PIC 9(4).
031300 01  RG-ALL-YEARS-SW                    PIC X(1).
031400 01  RG-METHOD-NAME                      PIC X(4).
031500 01  RG-DISPOSAL-DATA.
031600     05  RG-DSP-ASSET                 PIC X(8).
031700     05  RG-DSP-QUANTITY                PIC S9(7)V9(8).
031800     05  RG-DSP-ACQ-DATE                 PIC 9(8).
031900     05  RG-DSP-SOLD-DATE                 PIC 9(8).
032000     05  RG-DSP-PROCEEDS                   PIC S9(11)V9(2).
032100     05  RG-DSP-COST-BASIS                  PIC S9(11)V9(2).
032200     05  RG-DSP-GAIN-LOSS                    PIC S9(11)V9(2)
032300                                       SIGN TRAILING SEPARATE.
032400     05  RG-DSP-TERM-FLAG                    PIC X(1).
032500     05  RG-DSP-HOLDING-DAYS                   PIC 9(5).
032600     05  RG-DSP-LOT-ID                           PIC 9(5).
032700     05  FILLER                                PIC X(4).
032800 01  RG-INCOME-DATA.
032900     05  RG-INC-DATE                  PIC 9(8).
033000     05  RG-INC-TYPE                    PIC X(12).
033100     05  RG-INC-ASSET                    PIC X(8).
033200     05  RG-INC-QUANTITY                   PIC S9(7)V9(8).
033300     05  RG-INC-PRICE                     PIC S9(9)V9(2).
033400     05  RG-INC-FMV                          PIC S9(11)V9(2).
033500     05  FILLER                                 PIC X(02).
033600 01  RG-SUMMARY-DATA.
033700     05  RG-SUM-TOTAL-PROCEEDS             PIC S9(13)V9(2).
033800     05  RG-SUM-TOTAL-COST-BASIS             PIC S9(13)V9(2).
033900     05  RG-SUM-NET-GAIN-LOSS                  PIC S9(13)V9(2)
034000                                       SIGN TRAILING SEPARATE.
034100     05  RG-SUM-ST-GAIN                          PIC S9(13)V9(2).
034200     05  RG-SUM-ST-LOSS                            PIC S9(13)V9(2)
034300                                       SIGN TRAILING SEPARATE.
034400     05  RG-SUM-LT-GAIN                              PIC S9(13)V9(2).
034500     05  RG-SUM-LT-LOSS                                PIC S9(13)V9(2)
034600                                       SIGN TRAILING SEPARATE.
034700     05  RG-SUM-INCOME-COUNT                            PIC 9(5) COMP.
034800     05  RG-SUM-TOTAL-INCOME                              PIC S9(13)V9(2).
034900     05  FILLER                                              PIC X(10).
035000 01  RG-LOT-INVENTORY-DATA.
035100     05  RG-LOT-ASSET                   PIC X(8).
035200     05  RG-LOT-ID                        PIC 9(5).
035300     05  RG-LOT-REMAINING                   PIC S9(7)V9(8).
035400     05  RG-LOT-BASIS-PER-UNIT                PIC S9(9)V9(2).
035500     05  RG-LOT-ACQ-DATE                         PIC 9(8).
035600     05  FILLER                                    PIC X(8).
035700 01  RG-COMPARE-DATA.
035800     05  RG-CMP-NET-GAIN-LOSS                      PIC S9(13)V9(2)
035900                                       SIGN TRAILING SEPARATE.
036000     05  RG-CMP-ST-NET                                PIC S9(13)V9(2)
036100                                       SIGN TRAILING SEPARATE.
036200     05  RG-CMP-LT-NET                                  PIC S9(13)V9(2)
036300                                       SIGN TRAILING SEPARATE.
036400     05  FILLER                                            PIC X(10).
036500 01  RG-INCOME-TYPE-ROW.
036600     05  RG-IT-NAME                    PIC X(12).
036700     05  RG-IT-COUNT                    PIC 9(5) COMP.
036800     05  RG-IT-VALUE                     PIC S9(13)V9(2).
036900     05  FILLER                          PIC X(6).
037000 01  RG-OUT-LINE                                         PIC X(80).
037100*
037200*    RUNNING HOLD AREA FOR THE THREE-METHOD COMPARISON PASS.
037300*
037400 01  WS-COMPARE-RESULT-TABLE.
037500     05  WS-CMR-ENTRY OCCURS 3 TIMES INDEXED BY WS-CMR-IDX.
037600         10  WS-CMR-METHOD-NAME          PIC X(4).
037700         10  WS-CMR-NET-GAIN-LOSS           PIC S9(13)V9(2)
037800                                       SIGN TRAILING SEPARATE.
037900         10  WS-CMR-ST-NET                    PIC S9(13)V9(2)
038000                                       SIGN TRAILING SEPARATE.
038100         10  WS-CMR-LT-NET                       PIC S9(13)V9(2)
038200                                       SIGN TRAILING SEPARATE.
038300         10  FILLER                                 PIC X(4).
038400 01  WS-LOWEST-IDX                          PIC 9(5) COMP.
038500 01  WS-METHOD-LOOP-IDX                       PIC 9(5) COMP.
038600*
038700 PROCEDURE DIVISION.
038800*
038900 0100-MAIN-CONTROL.
039000     PERFORM 0110-OPEN-FILES.
039100     PERFORM 0120-READ-CONTROL-CARD.
039200     PERFORM 0130-SORT-TRANSACTIONS.
039300     EVALUATE TRUE
039400         WHEN WS-COMPARE-RUN
039500             PERFORM 0800-RUN-COMPARISON
039600         WHEN WS-INCOME-ONLY-RUN
039700             PERFORM 0700-RUN-INCOME-ONLY
039800         WHEN OTHER
039900             PERFORM 0200-RUN-SINGLE-METHOD
040000     END-EVALUATE.
040100     PERFORM 0900-CLOSE-FILES.
040200     STOP RUN.
040300*
040400 0110-OPEN-FILES.
040500     OPEN INPUT TRANSACTION-FILE.
040600     OPEN INPUT CONTROL-FILE.
040700     OPEN OUTPUT DISPOSAL-FILE.
040800     OPEN OUTPUT INCOME-FILE.
040900     OPEN OUTPUT REPORT-FILE.
041000 0110-EXIT.
041100     EXIT.
041200*
041300 0120-READ-CONTROL-CARD.
041400*    ONE CONTROL RECORD CARRIES THE COST-BASIS METHOD, THE RUN
041500*    MODE AND AN OPTIONAL TAX-YEAR FILTER.  THE UPSI SWITCHES
041600*    ARE SET FROM IT SO THE REST OF THE PROGRAM NEVER NEEDS TO
041700*    RE-EXAMINE THE CARD.
041800     READ CONTROL-FILE INTO CONTROL-RECORD
041900         AT END
042000             MOVE 'F' TO CTL-METHOD-CDE
042100             MOVE '0' TO CTL-RUN-MODE-CDE
042200             MOVE ZERO TO CTL-TAX-YEAR
042300     END-READ.
042400     MOVE CTL-METHOD-CDE TO WS-METHOD-CDE.
042500     IF CTL-RUN-MODE-CDE = '1'
042600         SET WS-INCOME-ONLY-RUN TO TRUE
042700     ELSE
042800         SET WS-NOT-INCOME-ONLY-RUN TO TRUE
042900     END-IF.
043000     IF CTL-RUN-MODE-CDE = '2'
043100         SET WS-COMPARE-RUN TO TRUE
043200     ELSE
043300         SET WS-NOT-COMPARE-RUN TO TRUE
043400     END-IF.
043500     IF CTL-TAX-YEAR > ZERO
043600         SET WS-YEAR-FILTER-ACTIVE TO TRUE
043700         MOVE CTL-TAX-YEAR TO WS-TAX-YEAR-FILTER
043800     ELSE
043900         SET WS-YEAR-FILTER-INACTIVE TO TRUE
044000     END-IF.
044100 0120-EXIT.
044200     EXIT.
044300*
044400 0130-SORT-TRANSACTIONS.
044500*    NORMALIZES EVERY ACCEPTED TRANSACTION VIA TXNPARS AND
044600*    FEEDS IT TO THE SORT AS THE RELEASE STEP, SO THE SORTED
044700*    STREAM THAT 0200/0700/0800 READ BACK IS ALREADY NORMALIZED.
044800*    THE SEQUENCE NUMBER MINOR KEY PRESERVES INPUT ORDER AMONG
044900*    TRANSACTIONS SHARING A DATE (A STABLE SORT).
045000     MOVE ZERO TO WS-READ-SEQUENCE-NO.
045100     SORT SORT-WORK-FILE
045200         ON ASCENDING KEY SWK-DATE
045300         ON ASCENDING KEY SWK-SEQUENCE-NO
045400         INPUT PROCEDURE IS 0140-RELEASE-NORMALIZED
045500         OUTPUT PROCEDURE IS 0180-REWRITE-SORTED.
045600 0130-EXIT.
045700     EXIT.
045800*
045900 0140-RELEASE-NORMALIZED.
046000     PERFORM 0150-READ-ONE-TXN THRU 0150-EXIT
046100         UNTIL WS-TXN-EOF.
046200 0140-EXIT.
046300     EXIT.
046400*
046500 0150-READ-ONE-TXN.
046600     READ TRANSACTION-FILE
046700         AT END
046800             SET WS-TXN-EOF TO TRUE
046900             GO TO 0150-EXIT
047000     END-READ.
047100     MOVE TXN-DATE     TO TP-TXN-DATE.
047200     MOVE TXN-TYPE      TO TP-TXN-TYPE-RAW.
047300     MOVE TXN-ASSET      TO TP-TXN-ASSET-RAW.
047400     MOVE TXN-QUANTITY    TO TP-TXN-QUANTITY.
047500     MOVE TXN-PRICE        TO TP-TXN-PRICE.
047600     MOVE TXN-FEE           TO TP-TXN-FEE.
047700     CALL 'TXN-NORMALIZER' USING TP-TXN-DATE, TP-TXN-TYPE-RAW,
047800         TP-TXN-ASSET-RAW, TP-TXN-QUANTITY, TP-TXN-PRICE,
047900         TP-TXN-FEE, TP-TXN-TYPE-CDE, TP-TXN-ASSET-NORM,
048000         TP-TXN-REJECT-SW.
048100     IF TP-REJECTED
048200         GO TO 0150-EXIT.
048300     IF WS-YEAR-FILTER-ACTIVE
048400         IF TP-TXN-DATE(1:4) NOT = WS-TAX-YEAR-FILTER
048500             GO TO 0150-EXIT.
048600     ADD 1 TO WS-READ-SEQUENCE-NO.
048700     MOVE TP-TXN-DATE        TO SWK-DATE.
048800     MOVE WS-READ-SEQUENCE-NO TO SWK-SEQUENCE-NO.
048900     MOVE TP-TXN-TYPE-CDE     TO SWK-TYPE.
049000     MOVE TP-TXN-ASSET-NORM    TO SWK-ASSET.
049100     MOVE TP-TXN-QUANTITY       TO SWK-QUANTITY.
049200     MOVE TP-TXN-PRICE           TO SWK-PRICE.
049300     MOVE TP-TXN-FEE               TO SWK-FEE.
049400     RELEASE SORT-WORK-REC.
049500 0150-EXIT.
049600     EXIT.
049700*
049800 0180-REWRITE-SORTED.
049900*    THE OUTPUT PROCEDURE DOES NOT WRITE A FILE -- IT EXISTS SO
050000*    THE SORTED RECORDS STAY IN THE SORT WORK AREA FOR A LATER
050100*    RETURN LOOP IN EACH RUN-MODE PARAGRAPH BELOW.  TABLE-LOAD
050200*    STYLE: EACH SORTED RECORD IS COPIED INTO THE SORTED
050300*    TRANSACTION TABLE IN WORKING STORAGE.
050400     PERFORM 0190-RETURN-ONE-SORTED THRU 0190-EXIT
050500         UNTIL WS-SORT-STATUS = '10'.
050600 0180-EXIT.
050700     EXIT.
050800*
050900 0190-RETURN-ONE-SORTED.
051000     RETURN SORT-WORK-FILE INTO SORT-WORK-REC
051100         AT END
051200             MOVE '10' TO WS-SORT-STATUS
051300             GO TO 0190-EXIT
051400     END-RETURN.
051500     IF WS-SORTED-COUNT < WS-SORTED-MAX-ENTRIES
051600         ADD 1 TO WS-SORTED-COUNT
051700         SET WS-SRT-IDX TO WS-SORTED-COUNT
051800         MOVE SORT-WORK-REC TO WS-SORTED-ENTRY(WS-SRT-IDX)
051900     END-IF.
052000 0190-EXIT.
052100     EXIT.
052200*
052300 0200-RUN-SINGLE-METHOD.
052400     CALL 'COST-BASIS-ENGINE' USING CB-FUNCTION-CDE,
052500         CB-METHOD-CDE, CB-ASSET, CB-QUANTITY, CB-PRICE, CB-FEE,
052600         CB-DATE, CB-SLICE-COUNT, CB-SLICE-TABLE, CB-RETURN-CDE.
052700     MOVE 'N' TO WS-COMPARISON-SW.
052800     MOVE ZERO TO SUMMARY-TOTALS.
052900     MOVE ZERO TO WS-DDT-COUNT, WS-ST-DSP-COUNT, WS-LT-DSP-COUNT.
053000     PERFORM 0300-PROCESS-SORTED-TABLE.
053100     PERFORM 0600-WRITE-TAX-REPORT.
053200 0200-EXIT.
053300     EXIT.
053400*
053500 0300-PROCESS-SORTED-TABLE.
053600     SET WS-SRT-IDX TO 1.
053700     PERFORM 0305-PROCESS-ONE-SORTED-REC THRU 0305-EXIT
053800         UNTIL WS-SRT-IDX > WS-SORTED-COUNT.
053900 0300-EXIT.
054000     EXIT.
054100*
054200 0305-PROCESS-ONE-SORTED-REC.
054300     MOVE WS-SORTED-ENTRY(WS-SRT-IDX) TO SORT-WORK-REC.
054400     PERFORM 0310-CLASSIFY-AND-DISPATCH.
054500     SET WS-SRT-IDX UP BY 1.
054600 0305-EXIT.
054700     EXIT.
054800*
054900 0310-CLASSIFY-AND-DISPATCH.
055000     PERFORM 0320-CHECK-FIAT-EXCLUSION.
055100     IF WS-FIAT-EXCLUDED-SW = 'Y'
055200         GO TO 0310-EXIT.
055300     PERFORM 0330-CLASSIFY-TYPE.
055400     EVALUATE TRUE
055500         WHEN WS-CLASS-TRANSFER OR WS-CLASS-OTHER
055600             IF WS-CLASS-OTHER
055700                 ADD 1 TO SUM-SKIPPED-COUNT
055800             END-IF
055900         WHEN WS-CLASS-ACQUISITION OR WS-CLASS-INCOME
056000             PERFORM 0400-PROCESS-ACQUISITION
056100         WHEN WS-CLASS-DISPOSAL
056200             PERFORM 0500-PROCESS-DISPOSAL
056300     END-EVALUATE.
056400 0310-EXIT.
056500     EXIT.
056600*
056700 0320-CHECK-FIAT-EXCLUSION.
056800     MOVE 'N' TO WS-FIAT-EXCLUDED-SW.
056900     SET FIAT-IDX TO 1.
057000     SEARCH FIAT-ASSET-ENTRY
057100         WHEN FIAT-ASSET-CDE(FIAT-IDX) = SWK-ASSET
057200             MOVE 'Y' TO WS-FIAT-EXCLUDED-SW
057300     END-SEARCH.
057400 0320-EXIT.
057500     EXIT.
057600*
057700 0330-CLASSIFY-TYPE.
057800     MOVE 'N' TO WS-IS-INCOME-TYPE-SW.
057900     SET INC-KEY-IDX TO 1.
058000     SEARCH INC-TYPE-KEY-ENTRY
058100         WHEN INC-TYPE-KEY(INC-KEY-IDX) = SWK-TYPE
058200             SET WS-IS-INCOME-TYPE TO TRUE
058300     END-SEARCH.
058400     EVALUATE SWK-TYPE
058500         WHEN 'TRANSFER    '
058600         WHEN 'TRANSFER_IN '
058700         WHEN 'TRANSFER_OUT'
058800             SET WS-CLASS-TRANSFER TO TRUE
058900         WHEN 'BUY         '
059000             SET WS-CLASS-ACQUISITION TO TRUE
059100         WHEN 'SELL        '
059200         WHEN 'TRADE       '
059300             SET WS-CLASS-DISPOSAL TO TRUE
059400         WHEN OTHER
059500             IF WS-IS-INCOME-TYPE
059600                 SET WS-CLASS-INCOME TO TRUE
059700             ELSE
059800                 SET WS-CLASS-OTHER TO TRUE
059900             END-IF
060000     END-EVALUATE.
060100 0330-EXIT.
060200     EXIT.
060300*
060400 0400-PROCESS-ACQUISITION.
060500     IF SWK-PRICE = ZERO
060600         ADD 1 TO SUM-SKIPPED-COUNT
060700         GO TO 0400-EXIT.
060800     MOVE '1' TO CB-FUNCTION-CDE.
060900     MOVE WS-METHOD-CDE TO CB-METHOD-CDE.
061000     MOVE SWK-ASSET TO CB-ASSET.
061100     MOVE SWK-QUANTITY TO CB-QUANTITY.
061200     MOVE SWK-PRICE TO CB-PRICE.
061300     MOVE SWK-FEE TO CB-FEE.
061400     MOVE SWK-DATE TO CB-DATE.
061500     CALL 'COST-BASIS-ENGINE' USING CB-FUNCTION-CDE,
061600         CB-METHOD-CDE, CB-ASSET, CB-QUANTITY, CB-PRICE, CB-FEE,
061700         CB-DATE, CB-SLICE-COUNT, CB-SLICE-TABLE, CB-RETURN-CDE.
061800     IF WS-IS-INCOME-TYPE
061900         PERFORM 0410-WRITE-INCOME-RECORD.
062000 0400-EXIT.
062100     EXIT.
062200*
062300 0410-WRITE-INCOME-RECORD.
062400     MOVE SWK-DATE TO RG-INC-DATE.
062500     MOVE SWK-TYPE TO RG-INC-TYPE.
062600     MOVE SWK-ASSET TO RG-INC-ASSET.
062700     MOVE SWK-QUANTITY TO RG-INC-QUANTITY.
062800     MOVE SWK-PRICE TO RG-INC-PRICE.
062900     COMPUTE RG-INC-FMV ROUNDED = SWK-QUANTITY * SWK-PRICE.
063000*    FUNCTION D FORMATS THE REAL FIXED-LAYOUT INCOME-RECORD THAT
063100*    GOES TO INCOME-FILE.  THIS RUNS ON THE NORMAL RUN AND THE
063200*    INCOME-ONLY RUN SO INCOME-FILE IS COMPLETE FOR THOSE.  A
063300*    COMPARISON RUN CALLS THIS SAME PARAGRAPH THREE TIMES (ONCE
063400*    PER METHOD) BUT FIFO/LIFO/HIFO MATCH DIFFERENT LOTS AGAINST
063500*    THE SAME INCOME EVENTS, SO ONLY ONE PASS'S ROWS CAN BE
063600*    CORRECT -- TKT4513 SKIPS THE WRITE WHILE WS-IN-COMPARISON IS
063700*    SET AND LEAVES INCOME-FILE TO THE SINGLE-METHOD/INCOME-ONLY
063800*    RUNS.  THE PRINTED-REPORT ECHO (FUNCTION 8) IS NOT DONE HERE
063900*    -- THE TAX REPORT DOES NOT CARRY INCOME DETAIL LINES, ONLY
064000*    THE INCOME REPORT DOES, SO THAT ECHO IS LEFT TO
064100*    0710-CHECK-INCOME-ONE-REC.
064200     IF NOT WS-IN-COMPARISON
064300         MOVE 'D' TO RG-FUNCTION-CDE
064400         PERFORM 0695-CALL-RPTGEN-ONLY
064500         MOVE RG-OUT-LINE TO INCOME-FILE-REC
064600         WRITE INCOME-FILE-REC
064700     END-IF.
064800     ADD 1 TO SUM-INCOME-COUNT.
064900     ADD RG-INC-FMV TO SUM-TOTAL-INCOME.
065000 0410-EXIT.
065100     EXIT.
065200*
065300 0500-PROCESS-DISPOSAL.
065400     IF SWK-PRICE = ZERO
065500         ADD 1 TO SUM-SKIPPED-COUNT
065600         GO TO 0500-EXIT.
065700     MOVE '3' TO CB-FUNCTION-CDE.
065800     MOVE SWK-ASSET TO CB-ASSET.
065900     CALL 'COST-BASIS-ENGINE' USING CB-FUNCTION-CDE,
066000         CB-METHOD-CDE, CB-ASSET, CB-QUANTITY, CB-PRICE, CB-FEE,
066100         CB-DATE, CB-SLICE-COUNT, CB-SLICE-TABLE, CB-RETURN-CDE.
066200     IF CB-QUANTITY <= ZERO
066300         ADD 1 TO SUM-SKIPPED-COUNT
066400         GO TO 0500-EXIT.
066500     IF SWK-QUANTITY > CB-QUANTITY
066600         MOVE CB-QUANTITY TO SWK-QUANTITY.
066700     MOVE '2' TO CB-FUNCTION-CDE.
066800     MOVE WS-METHOD-CDE TO CB-METHOD-CDE.
066900     MOVE SWK-ASSET TO CB-ASSET.
067000     MOVE SWK-QUANTITY TO CB-QUANTITY.
067100     MOVE SWK-PRICE TO CB-PRICE.
067200     MOVE SWK-FEE TO CB-FEE.
067300     MOVE SWK-DATE TO CB-DATE.
067400     CALL 'COST-BASIS-ENGINE' USING CB-FUNCTION-CDE,
067500         CB-METHOD-CDE, CB-ASSET, CB-QUANTITY, CB-PRICE, CB-FEE,
067600         CB-DATE, CB-SLICE-COUNT, CB-SLICE-TABLE, CB-RETURN-CDE.
067700     PERFORM 0520-WRITE-DISPOSAL-SLICES.
067800 0500-EXIT.
067900     EXIT.
068000*
068100 0520-WRITE-DISPOSAL-SLICES.
068200     SET CB-SLICE-IDX TO 1.
068300     PERFORM 0525-WRITE-ONE-SLICE THRU 0525-EXIT
068400         UNTIL CB-SLICE-IDX > CB-SLICE-COUNT.
068500 0520-EXIT.
068600     EXIT.
068700*
068800 0525-WRITE-ONE-SLICE.
068900     MOVE SWK-ASSET           TO RG-DSP-ASSET.
069000     MOVE CB-SL-QUANTITY(CB-SLICE-IDX)  TO RG-DSP-QUANTITY.
069100     MOVE CB-SL-ACQ-DATE(CB-SLICE-IDX)    TO RG-DSP-ACQ-DATE.
069200     MOVE SWK-DATE                          TO RG-DSP-SOLD-DATE.
069300     MOVE CB-SL-PROCEEDS(CB-SLICE-IDX)       TO RG-DSP-PROCEEDS.
069400     MOVE CB-SL-COST-BASIS(CB-SLICE-IDX)       TO
069500                                           RG-DSP-COST-BASIS.
069600     MOVE CB-SL-GAIN-LOSS(CB-SLICE-IDX)          TO
069700                                           RG-DSP-GAIN-LOSS.
069800     MOVE CB-SL-TERM-FLAG(CB-SLICE-IDX)            TO
069900                                           RG-DSP-TERM-FLAG.
070000     MOVE CB-SL-HOLDING-DAYS(CB-SLICE-IDX)          TO
070100                                       RG-DSP-HOLDING-DAYS.
070200     MOVE CB-SL-LOT-ID(CB-SLICE-IDX)                  TO
070300                                       RG-DSP-LOT-ID.
070400*    FUNCTION C BUILDS THE REAL FIXED-LAYOUT DISPOSAL-RECORD FOR
070500*    DISPOSAL-FILE.  THE PRINTED-REPORT ECHO (FUNCTION 2) IS NO
070600*    LONGER WRITTEN HERE -- IT IS REPLAYED BY TERM OUT OF THE
070700*    DETAIL BUFFER IN 0630/0640 SO SHORT-TERM AND LONG-TERM LINES
070800*    GROUP TOGETHER ON THE REPORT EVEN THOUGH SLICES ARE WALKED
070900*    HERE IN CHRONOLOGICAL ORDER.  TKT4513 -- A COMPARISON RUN
071000*    WALKS THIS SAME PARAGRAPH THREE TIMES, ONCE PER METHOD, AND
071100*    EACH PASS MATCHES DIFFERENT LOTS, SO ONLY ONE PASS'S SLICES
071200*    BELONG IN DISPOSAL-FILE.  SUPPRESS THE WRITE WHILE
071300*    WS-IN-COMPARISON IS SET; THE TOTALS STILL ACCUMULATE BELOW
071400*    SO THE COMPARISON TABLE COMES OUT RIGHT.
071500     IF NOT WS-IN-COMPARISON
071600         MOVE 'C' TO RG-FUNCTION-CDE
071700         PERFORM 0695-CALL-RPTGEN-ONLY
071800         MOVE RG-OUT-LINE TO DISPOSAL-FILE-REC
071900         WRITE DISPOSAL-FILE-REC
072000     END-IF.
072100     PERFORM 0530-ACCUMULATE-SLICE-TOTALS.
072200     SET CB-SLICE-IDX UP BY 1.
072300 0525-EXIT.
072400     EXIT.
072500*
072600 0530-ACCUMULATE-SLICE-TOTALS.
072700     ADD 1 TO SUM-DISPOSAL-COUNT.
072800     ADD RG-DSP-PROCEEDS TO SUM-TOTAL-PROCEEDS.
072900     ADD RG-DSP-COST-BASIS TO SUM-TOTAL-COST-BASIS.
073000     ADD RG-DSP-GAIN-LOSS TO SUM-NET-GAIN-LOSS.
073100     IF RG-DSP-TERM-FLAG = 'S'
073200         IF RG-DSP-GAIN-LOSS > ZERO
073300             ADD RG-DSP-GAIN-LOSS TO SUM-ST-GAIN
073400         ELSE
073500             IF RG-DSP-GAIN-LOSS < ZERO
073600                 ADD RG-DSP-GAIN-LOSS TO SUM-ST-LOSS
073700             END-IF
073800         END-IF
073900         ADD 1 TO WS-ST-DSP-COUNT
074000     ELSE
074100         IF RG-DSP-GAIN-LOSS > ZERO
074200             ADD RG-DSP-GAIN-LOSS TO SUM-LT-GAIN
074300         ELSE
074400             IF RG-DSP-GAIN-LOSS < ZERO
074500                 ADD RG-DSP-GAIN-LOSS TO SUM-LT-LOSS
074600             END-IF
074700         END-IF
074800         ADD 1 TO WS-LT-DSP-COUNT
074900     END-IF.
075000     IF WS-DDT-COUNT < WS-DDT-MAX-ENTRIES
075100         ADD 1 TO WS-DDT-COUNT
075200         SET WS-DDT-IDX TO WS-DDT-COUNT
075300         MOVE RG-DSP-ASSET        TO WS-DDT-ASSET(WS-DDT-IDX)
075400         MOVE RG-DSP-QUANTITY     TO WS-DDT-QUANTITY(WS-DDT-IDX)
075500         MOVE RG-DSP-ACQ-DATE     TO WS-DDT-ACQ-DATE(WS-DDT-IDX)
075600         MOVE RG-DSP-SOLD-DATE    TO WS-DDT-SOLD-DATE(WS-DDT-IDX)
075700         MOVE RG-DSP-PROCEEDS     TO WS-DDT-PROCEEDS(WS-DDT-IDX)
075800         MOVE RG-DSP-COST-BASIS   TO
075900                                   WS-DDT-COST-BASIS(WS-DDT-IDX)
076000         MOVE RG-DSP-GAIN-LOSS    TO
076100                                   WS-DDT-GAIN-LOSS(WS-DDT-IDX)
076200         MOVE RG-DSP-TERM-FLAG    TO
076300                                   WS-DDT-TERM-FLAG(WS-DDT-IDX)
076400     END-IF.
076500 0530-EXIT.
076600     EXIT.
076700*
076800 0600-WRITE-TAX-REPORT.
076900     MOVE WS-TAX-YEAR-FILTER TO RG-TAX-YEAR.
077000     IF WS-YEAR-FILTER-INACTIVE
077100         MOVE 'Y' TO RG-ALL-YEARS-SW
077200     ELSE
077300         MOVE 'N' TO RG-ALL-YEARS-SW
077400     END-IF.
077500     PERFORM 0610-METHOD-NAME-FROM-CDE.
077600     MOVE '1' TO RG-FUNCTION-CDE.
077700     PERFORM 0690-CALL-RPTGEN-AND-WRITE.
077800     PERFORM 0630-WRITE-ST-SECTION.
077900     MOVE SUM-ST-GAIN TO RG-SUM-ST-GAIN.
078000     MOVE SUM-ST-LOSS TO RG-SUM-ST-LOSS.
078100     MOVE '3' TO RG-FUNCTION-CDE.
078200     PERFORM 0690-CALL-RPTGEN-AND-WRITE.
078300     PERFORM 0640-WRITE-LT-SECTION.
078400     MOVE SUM-LT-GAIN TO RG-SUM-LT-GAIN.
078500     MOVE SUM-LT-LOSS TO RG-SUM-LT-LOSS.
078600     MOVE '4' TO RG-FUNCTION-CDE.
078700     PERFORM 0690-CALL-RPTGEN-AND-WRITE.
078800     MOVE SUM-TOTAL-PROCEEDS TO RG-SUM-TOTAL-PROCEEDS.
078900     MOVE SUM-TOTAL-COST-BASIS TO RG-SUM-TOTAL-COST-BASIS.
079000     MOVE SUM-NET-GAIN-LOSS TO RG-SUM-NET-GAIN-LOSS.
079100     MOVE SUM-INCOME-COUNT TO RG-SUM-INCOME-COUNT.
079200     MOVE SUM-TOTAL-INCOME TO RG-SUM-TOTAL-INCOME.
079300     MOVE '5' TO RG-FUNCTION-CDE.
079400     PERFORM 0690-CALL-RPTGEN-AND-WRITE.
079500*    TKT4512 -- THE SUMMARY BLOCK USED TO STOP AT TOTAL
079600*    PROCEEDS.  FUNCTIONS H/I/J/K/L WALK THE SAME
079700*    RG-SUMMARY-DATA GROUP BACK THROUGH RPTGEN ONE MORE TIME
079800*    APIECE SO EVERY FIGURE SPEC'D FOR THE SUMMARY MAKES IT
079900*    TO THE PRINTED REPORT.
080000     MOVE 'H' TO RG-FUNCTION-CDE.
080100     PERFORM 0690-CALL-RPTGEN-AND-WRITE.
080200     MOVE 'I' TO RG-FUNCTION-CDE.
080300     PERFORM 0690-CALL-RPTGEN-AND-WRITE.
080400     MOVE 'J' TO RG-FUNCTION-CDE.
080500     PERFORM 0690-CALL-RPTGEN-AND-WRITE.
080600     MOVE 'K' TO RG-FUNCTION-CDE.
080700     PERFORM 0690-CALL-RPTGEN-AND-WRITE.
080800     IF RG-SUM-INCOME-COUNT > ZERO
080900         MOVE 'L' TO RG-FUNCTION-CDE
081000         PERFORM 0690-CALL-RPTGEN-AND-WRITE
081100     END-IF.
081200     PERFORM 0620-WRITE-REMAINING-LOTS.
081300     MOVE '7' TO RG-FUNCTION-CDE.
081400     PERFORM 0690-CALL-RPTGEN-AND-WRITE.
081500 0600-EXIT.
081600     EXIT.
081700*
081800*    0630/0640 REPLAY THE WS-DSP-DETAIL-TABLE BUFFERED BY 0530,
081900*    ONE PASS FILTERED TO SHORT-TERM AND ONE TO LONG-TERM, SO THE
082000*    PRINTED REPORT'S DETAIL LINES SIT UNDER THE RIGHT SECTION NO
082100*    MATTER WHAT ORDER THE DISPOSALS CAME OFF THE SORT IN.  WHEN
082200*    A SIDE HAS NO ENTRIES THE "(NO ... TRANSACTIONS)" LINE RUNS
082300*    INSTEAD.
082400 0630-WRITE-ST-SECTION.
082500     IF WS-ST-DSP-COUNT = ZERO
082600         MOVE 'E' TO RG-FUNCTION-CDE
082700         PERFORM 0690-CALL-RPTGEN-AND-WRITE
082800         GO TO 0630-EXIT.
082900     SET WS-DDT-IDX TO 1.
083000     PERFORM 0635-WRITE-ONE-ST-LINE THRU 0635-EXIT
083100         UNTIL WS-DDT-IDX > WS-DDT-COUNT.
083200 0630-EXIT.
083300     EXIT.
083400*
083500 0635-WRITE-ONE-ST-LINE.
083600     IF WS-DDT-SHORT-TERM(WS-DDT-IDX)
083700         MOVE WS-DDT-ASSET(WS-DDT-IDX)      TO RG-DSP-ASSET
083800         MOVE WS-DDT-QUANTITY(WS-DDT-IDX)   TO RG-DSP-QUANTITY
083900         MOVE WS-DDT-ACQ-DATE(WS-DDT-IDX)   TO RG-DSP-ACQ-DATE
084000         MOVE WS-DDT-SOLD-DATE(WS-DDT-IDX)  TO RG-DSP-SOLD-DATE
084100         MOVE WS-DDT-PROCEEDS(WS-DDT-IDX)   TO RG-DSP-PROCEEDS
084200         MOVE WS-DDT-COST-BASIS(WS-DDT-IDX) TO RG-DSP-COST-BASIS
084300         MOVE WS-DDT-GAIN-LOSS(WS-DDT-IDX)  TO RG-DSP-GAIN-LOSS
084400         MOVE WS-DDT-TERM-FLAG(WS-DDT-IDX)  TO RG-DSP-TERM-FLAG
084500         MOVE '2' TO RG-FUNCTION-CDE
084600         PERFORM 0690-CALL-RPTGEN-AND-WRITE
084700     END-IF.
084800     SET WS-DDT-IDX UP BY 1.
084900 0635-EXIT.
085000     EXIT.
085100*
085200 0640-WRITE-LT-SECTION.
085300     IF WS-LT-DSP-COUNT = ZERO
085400         MOVE 'F' TO RG-FUNCTION-CDE
085500         PERFORM 0690-CALL-RPTGEN-AND-WRITE
085600         GO TO 0640-EXIT.
085700     SET WS-DDT-IDX TO 1.
085800     PERFORM 0645-WRITE-ONE-LT-LINE THRU 0645-EXIT
085900         UNTIL WS-DDT-IDX > WS-DDT-COUNT.
086000 0640-EXIT.
086100     EXIT.
086200*
086300 0645-WRITE-ONE-LT-LINE.
086400     IF WS-DDT-LONG-TERM(WS-DDT-IDX)
086500         MOVE WS-DDT-ASSET(WS-DDT-IDX)      TO RG-DSP-ASSET
086600         MOVE WS-DDT-QUANTITY(WS-DDT-IDX)   TO RG-DSP-QUANTITY
086700         MOVE WS-DDT-ACQ-DATE(WS-DDT-IDX)   TO RG-DSP-ACQ-DATE
086800         MOVE WS-DDT-SOLD-DATE(WS-DDT-IDX)  TO RG-DSP-SOLD-DATE
086900         MOVE WS-DDT-PROCEEDS(WS-DDT-IDX)   TO RG-DSP-PROCEEDS
087000         MOVE WS-DDT-COST-BASIS(WS-DDT-IDX) TO RG-DSP-COST-BASIS
087100         MOVE WS-DDT-GAIN-LOSS(WS-DDT-IDX)  TO RG-DSP-GAIN-LOSS
087200         MOVE WS-DDT-TERM-FLAG(WS-DDT-IDX)  TO RG-DSP-TERM-FLAG
087300         MOVE '2' TO RG-FUNCTION-CDE
087400         PERFORM 0690-CALL-RPTGEN-AND-WRITE
087500     END-IF.
087600     SET WS-DDT-IDX UP BY 1.
087700 0645-EXIT.
087800     EXIT.
087900*
088000 0610-METHOD-NAME-FROM-CDE.
088100     EVALUATE TRUE
088200         WHEN WS-METHOD-FIFO MOVE 'FIFO' TO RG-METHOD-NAME
088300         WHEN WS-METHOD-LIFO MOVE 'LIFO' TO RG-METHOD-NAME
088400         WHEN WS-METHOD-HIFO MOVE 'HIFO' TO RG-METHOD-NAME
088500         WHEN OTHER          MOVE 'FIFO' TO RG-METHOD-NAME
088600     END-EVALUATE.
088700 0610-EXIT.
088800     EXIT.
088900*
089000 0620-WRITE-REMAINING-LOTS.
089100     MOVE SPACES TO CB-ASSET.
089200     MOVE '4' TO CB-FUNCTION-CDE.
089300     CALL 'COST-BASIS-ENGINE' USING CB-FUNCTION-CDE,
089400         CB-METHOD-CDE, CB-ASSET, CB-QUANTITY, CB-PRICE, CB-FEE,
089500         CB-DATE, CB-SLICE-COUNT, CB-SLICE-TABLE, CB-RETURN-CDE.
089600     SET CB-SLICE-IDX TO 1.
089700     PERFORM 0625-WRITE-ONE-LOT-LINE THRU 0625-EXIT
089800         UNTIL CB-SLICE-IDX > CB-SLICE-COUNT.
089900 0620-EXIT.
090000     EXIT.
090100*
090200 0625-WRITE-ONE-LOT-LINE.
090300     MOVE CB-SL-ASSET(CB-SLICE-IDX)        TO RG-LOT-ASSET.
090400     MOVE CB-SL-LOT-ID(CB-SLICE-IDX)      TO RG-LOT-ID.
090500     MOVE CB-SL-ACQ-DATE(CB-SLICE-IDX)       TO RG-LOT-ACQ-DATE.
090600     MOVE CB-SL-QUANTITY(CB-SLICE-IDX)          TO
090700                                            RG-LOT-REMAINING.
090800     MOVE CB-SL-COST-BASIS(CB-SLICE-IDX)          TO
090900                                       RG-LOT-BASIS-PER-UNIT.
091000     MOVE '6' TO RG-FUNCTION-CDE.
091100     PERFORM 0690-CALL-RPTGEN-AND-WRITE.
091200     SET CB-SLICE-IDX UP BY 1.
091300 0625-EXIT.
091400     EXIT.
091500*
091600*    05/20/23  JT   TKT4493  0690 NOW JUST WRITES THE REPORT LINE
091700*                            RPTGEN ALREADY BUILT; THE CALL ITSELF
091800*                            MOVED TO 0695 SO 0410/0525 CAN REACH
091900*                            RPTGEN FOR A STRUCTURED RECORD WITHOUT
092000*                            ALSO SPOOLING A REPORT LINE EVERY TIME.
092100 0690-CALL-RPTGEN-AND-WRITE.
092200     PERFORM 0695-CALL-RPTGEN-ONLY.
092300     MOVE RG-OUT-LINE TO REPORT-FILE-REC.
092400     WRITE REPORT-FILE-REC.
092500 0690-EXIT.
092600     EXIT.
092700*
092800 0695-CALL-RPTGEN-ONLY.
092900     CALL 'TAX-REPORT-WRITER' USING RG-FUNCTION-CDE, RG-TAX-YEAR,
093000         RG-ALL-YEARS-SW, RG-METHOD-NAME, RG-DISPOSAL-DATA,
093100         RG-INCOME-DATA, RG-SUMMARY-DATA, RG-LOT-INVENTORY-DATA,
093200         RG-COMPARE-DATA, RG-INCOME-TYPE-ROW, RG-OUT-LINE.
093300 0695-EXIT.
093400     EXIT.
093500*
093600 0700-RUN-INCOME-ONLY.
093700     MOVE ZERO TO SUMMARY-TOTALS.
093800     MOVE ZERO TO INCOME-TYPE-TOTALS.
093900     SET WS-SRT-IDX TO 1.
094000     PERFORM 0705-CHECK-ONE-SORTED-REC THRU 0705-EXIT
094100         UNTIL WS-SRT-IDX > WS-SORTED-COUNT.
094200     PERFORM 0750-WRITE-INCOME-REPORT.
094300 0700-EXIT.
094400     EXIT.
094500*
094600 0705-CHECK-ONE-SORTED-REC.
094700     MOVE WS-SORTED-ENTRY(WS-SRT-IDX) TO SORT-WORK-REC.
094800     PERFORM 0710-CHECK-INCOME-ONE-REC.
094900     SET WS-SRT-IDX UP BY 1.
095000 0705-EXIT.
095100     EXIT.
095200*
095300 0710-CHECK-INCOME-ONE-REC.
095400     SET WS-IS-INCOME-TYPE-SW TO 'N'.
095500     SET INC-KEY-IDX TO 1.
095600     SEARCH INC-TYPE-KEY-ENTRY
095700         WHEN INC-TYPE-KEY(INC-KEY-IDX) = SWK-TYPE
095800             SET WS-IS-INCOME-TYPE TO TRUE
095900             SET INC-TYPE-IDX TO INC-KEY-IDX
096000     END-SEARCH.
096100     IF NOT WS-IS-INCOME-TYPE
096200         GO TO 0710-EXIT.
096300     IF SWK-PRICE = ZERO
096400         ADD 1 TO SUM-SKIPPED-COUNT
096500         GO TO 0710-EXIT.
096600     PERFORM 0410-WRITE-INCOME-RECORD.
096700*    THE INCOME REPORT (UNLIKE THE TAX REPORT) CARRIES A DETAIL
096800*    LINE PER INCOME EVENT, SO THE PRINTED-LINE ECHO RUNS HERE.
096900     MOVE '8' TO RG-FUNCTION-CDE.
097000     PERFORM 0690-CALL-RPTGEN-AND-WRITE.
097100     MOVE SWK-TYPE TO INC-TYPE-NAME(INC-TYPE-IDX).
097200     ADD 1 TO INC-TYPE-COUNT(INC-TYPE-IDX).
097300     ADD RG-INC-FMV TO INC-TYPE-VALUE(INC-TYPE-IDX).
097400 0710-EXIT.
097500     EXIT.
097600*
097700 0750-WRITE-INCOME-REPORT.
097800     SET INC-TYPE-IDX TO 1.
097900     PERFORM 0755-WRITE-ONE-TYPE-ROW THRU 0755-EXIT
098000         UNTIL INC-TYPE-IDX > 5.
098100     MOVE SUM-TOTAL-INCOME TO RG-SUM-TOTAL-INCOME.
098200     MOVE SUM-INCOME-COUNT TO RG-SUM-INCOME-COUNT.
098300     MOVE '9' TO RG-FUNCTION-CDE.
098400     PERFORM 0690-CALL-RPTGEN-AND-WRITE.
098500 0750-EXIT.
098600     EXIT.
098700*
098800 0755-WRITE-ONE-TYPE-ROW.
098900     IF INC-TYPE-COUNT(INC-TYPE-IDX) > ZERO
099000         MOVE INC-TYPE-NAME(INC-TYPE-IDX)  TO RG-IT-NAME
099100         MOVE INC-TYPE-COUNT(INC-TYPE-IDX) TO RG-IT-COUNT
099200         MOVE INC-TYPE-VALUE(INC-TYPE-IDX) TO RG-IT-VALUE
099300         MOVE 'G' TO RG-FUNCTION-CDE
099400         PERFORM 0690-CALL-RPTGEN-AND-WRITE
099500     END-IF.
099600     SET INC-TYPE-IDX UP BY 1.
099700 0755-EXIT.
099800     EXIT.
099900*
100000 0800-RUN-COMPARISON.
100100     SET WS-CMR-IDX TO 1.
100200     PERFORM 0810-RUN-ONE-COMPARISON-METHOD
100300         VARYING WS-METHOD-LOOP-IDX FROM 1 BY 1
100400         UNTIL WS-METHOD-LOOP-IDX > 3.
100500     PERFORM 0860-FIND-LOWEST-METHOD.
100600     PERFORM 0870-WRITE-COMPARISON-REPORT.
100700 0800-EXIT.
100800     EXIT.
100900*
101000 0810-RUN-ONE-COMPARISON-METHOD.
101100     EVALUATE WS-METHOD-LOOP-IDX
101200         WHEN 1 MOVE 'F' TO WS-METHOD-CDE
101300                MOVE 'FIFO' TO WS-CMR-METHOD-NAME(WS-CMR-IDX)
101400         WHEN 2 MOVE 'L' TO WS-METHOD-CDE
101500                MOVE 'LIFO' TO WS-CMR-METHOD-NAME(WS-CMR-IDX)
101600         WHEN 3 MOVE 'H' TO WS-METHOD-CDE
101700                MOVE 'HIFO' TO WS-CMR-METHOD-NAME(WS-CMR-IDX)
101800     END-EVALUATE.
101900     MOVE '0' TO CB-FUNCTION-CDE.
102000     CALL 'COST-BASIS-ENGINE' USING CB-FUNCTION-CDE,
102100         CB-METHOD-CDE, CB-ASSET, CB-QUANTITY, CB-PRICE, CB-FEE,
102200         CB-DATE, CB-SLICE-COUNT, CB-SLICE-TABLE, CB-RETURN-CDE.
102300     MOVE 'Y' TO WS-COMPARISON-SW.
102400     MOVE ZERO TO SUMMARY-TOTALS.
102500     MOVE ZERO TO WS-DDT-COUNT, WS-ST-DSP-COUNT, WS-LT-DSP-COUNT.
102600     PERFORM 0300-PROCESS-SORTED-TABLE.
102700     MOVE SUM-NET-GAIN-LOSS TO WS-CMR-NET-GAIN-LOSS(WS-CMR-IDX).
102800     COMPUTE WS-CMR-ST-NET(WS-CMR-IDX) =
102900         SUM-ST-GAIN + SUM-ST-LOSS.
103000     COMPUTE WS-CMR-LT-NET(WS-CMR-IDX) =
103100         SUM-LT-GAIN + SUM-LT-LOSS.
103200     SET WS-CMR-IDX UP BY 1.
103300 0810-EXIT.
103400     EXIT.
103500*
103600 0860-FIND-LOWEST-METHOD.
103700     SET WS-LOWEST-IDX TO 1.
103800     SET WS-CMR-IDX TO 2.
103900     PERFORM 0865-COMPARE-ONE-METHOD THRU 0865-EXIT
104000         UNTIL WS-CMR-IDX > 3.
104100 0860-EXIT.
104200     EXIT.
104300*
104400 0865-COMPARE-ONE-METHOD.
104500     IF WS-CMR-NET-GAIN-LOSS(WS-CMR-IDX) <
104600                WS-CMR-NET-GAIN-LOSS(WS-LOWEST-IDX)
104700         SET WS-LOWEST-IDX TO WS-CMR-IDX
104800     END-IF.
104900     SET WS-CMR-IDX UP BY 1.
105000 0865-EXIT.
105100     EXIT.
105200*
105300 0870-WRITE-COMPARISON-REPORT.
105400     SET WS-CMR-IDX TO 1.
105500     PERFORM 0875-WRITE-ONE-COMPARE-LINE THRU 0875-EXIT
105600         UNTIL WS-CMR-IDX > 3.
105700     MOVE WS-CMR-METHOD-NAME(WS-LOWEST-IDX) TO RG-METHOD-NAME.
105800     MOVE 'B' TO RG-FUNCTION-CDE.
105900     PERFORM 0690-CALL-RPTGEN-AND-WRITE.
106000 0870-EXIT.
106100     EXIT.
106200*
106300 0875-WRITE-ONE-COMPARE-LINE.
106400     MOVE WS-CMR-METHOD-NAME(WS-CMR-IDX) TO RG-METHOD-NAME.
106500     MOVE WS-CMR-NET-GAIN-LOSS(WS-CMR-IDX) TO
106600                                     RG-CMP-NET-GAIN-LOSS.
106700     MOVE WS-CMR-ST-NET(WS-CMR-IDX) TO RG-CMP-ST-NET.
106800     MOVE WS-CMR-LT-NET(WS-CMR-IDX) TO RG-CMP-LT-NET.
106900     MOVE 'A' TO RG-FUNCTION-CDE.
107000     PERFORM 0690-CALL-RPTGEN-AND-WRITE.
107100     SET WS-CMR-IDX UP BY 1.
107200 0875-EXIT.
107300     EXIT.
107400*
107500 0900-CLOSE-FILES.
107600     CLOSE TRANSACTION-FILE.
107700     CLOSE CONTROL-FILE.
107800     CLOSE DISPOSAL-FILE.
107900     CLOSE INCOME-FILE.
108000     CLOSE REPORT-FILE.
108100 0900-EXIT.
108200     EXIT.
